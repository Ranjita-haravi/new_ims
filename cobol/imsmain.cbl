000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    IMSMAIN.
000300 AUTHOR.        R S KOWALCZYK.
000400 INSTALLATION.  THE SYSTEMS GROUP.
000500 DATE-WRITTEN.  06/12/1987.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900***************************************************************
001000*   MODULE NAME = IMSMAIN                                     *
001100*                                                              *
001200*   DESCRIPTIVE NAME = INVENTORY MANAGEMENT SYSTEM -           *
001300*                      BATCH DRIVER                            *
001400*                                                              *
001500*   FUNCTION =  READS A CONTROL-CARD FILE, ONE CARD PER        *
001600*               REQUESTED ACTION (ADD/GETID/GETSKU/LIST/       *
001700*               SEARCH/RECENT/USERLOG/ACTNLOG), AND CALLS      *
001800*               IMSPROD OR IMSLOGR FOR EACH ONE.  ON STARTUP   *
001900*               MAKES SURE THE PRODUCT MASTER, USER MASTER     *
002000*               AND AUDIT LOG ALL EXIST, AND SEEDS THE ONE     *
002100*               DEFAULT ADMINISTRATOR RECORD THE FIRST TIME    *
002200*               THE USER MASTER IS EMPTY.  PRINTS THE AUDIT    *
002300*               REPORT AT END OF RUN.                          *
002400*                                                              *
002500*   CALLS     = IMSPROD, IMSLOGR.                               *
002600*                                                              *
002700*   CHANGE LOG -                                               *
002800*     06/12/87  RSK  ORIGINAL PROGRAM - ADD/GETID/LIST ONLY.   *
002900*     02/03/88  RSK  ADDED GETSKU AND SEARCH CONTROL CARDS.    *
003000*     11/21/89  TFH  ADDED RECENT/USERLOG/ACTNLOG CARDS AND    *
003100*                    THE END-OF-RUN AUDIT REPORT CALL.         *
003200*     04/09/91  RSK  USER MASTER SEED MOVED HERE FROM A ONE-   *
003300*                    TIME SETUP JOB - RUNNING IT EVERY BATCH   *
003400*                    IS HARMLESS SINCE IT ONLY FIRES WHEN THE  *
003500*                    FILE IS EMPTY, AND OPERATIONS KEPT        *
003600*                    FORGETTING TO RUN THE SETUP JOB FIRST.    *
003700*     08/14/95  DLM  UNKNOWN CONTROL CARD NOW LOGGED TO SYSOUT *
003800*                    AND SKIPPED INSTEAD OF ABENDING THE RUN.  *
003900*     11/09/98  DLM  Y2K REVIEW - SEED-USER TIMESTAMP BUILT    *
004000*                    WITH THE SAME CENTURY WINDOW AS IMSPROD.  *
004100*     05/20/02  JQP  CONTROL CARD RECORD WIDENED TO CARRY A    *
004200*                    PER-CARD LOG LIMIT (WAS ALWAYS THE        *
004300*                    CONFIG DEFAULT).                          *
004400***************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-370.
004900 OBJECT-COMPUTER. IBM-370.
005000 SPECIAL-NAMES.
005100     UPSI-0 ON STATUS IS SW-MAIN-DEBUG-ON
005200            OFF STATUS IS SW-MAIN-DEBUG-OFF.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT USER-MASTER ASSIGN TO USERMSTR
005700         ORGANIZATION IS SEQUENTIAL
005800         FILE STATUS IS WS-USERMSTR-STATUS.
005900
006000     SELECT CONTROL-CARD-FILE ASSIGN TO CTLCARDS
006100         ORGANIZATION IS SEQUENTIAL
006200         FILE STATUS IS WS-CTLCARD-STATUS.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700 FD  USER-MASTER
006800     LABEL RECORDS ARE STANDARD.
006900 COPY IMSUMR.
007000
007100 FD  CONTROL-CARD-FILE
007200     LABEL RECORDS ARE OMITTED.
007300 01  CONTROL-CARD-RECORD.
007400     05  CC-COMMAND                  PIC X(08).
007500         88  CC-CMD-ADD                  VALUE 'ADD'.
007600         88  CC-CMD-GETID                VALUE 'GETID'.
007700         88  CC-CMD-GETSKU               VALUE 'GETSKU'.
007800         88  CC-CMD-LIST                 VALUE 'LIST'.
007900         88  CC-CMD-SEARCH               VALUE 'SEARCH'.
008000         88  CC-CMD-RECENT               VALUE 'RECENT'.
008100         88  CC-CMD-USERLOG              VALUE 'USERLOG'.
008200         88  CC-CMD-ACTNLOG              VALUE 'ACTNLOG'.
008300     05  CC-ACTING-USER              PIC X(20).
008400     05  CC-SKU                      PIC X(12).
008500     05  CC-NAME                     PIC X(30).
008600     05  CC-PRICE                    PIC S9(07)V99.
008700     05  CC-CATEGORY                 PIC X(20).
008800     05  CC-STOCK                    PIC S9(07).
008900     05  CC-DESC                     PIC X(40).
009000     05  CC-LOOKUP-ID                PIC 9(06).
009100     05  CC-SEARCH-TERM              PIC X(30).
009200     05  CC-FILTER-VALUE             PIC X(20).
009300     05  CC-LIMIT                    PIC 9(04).
009400     05  FILLER                      PIC X(04).
009500
009600 WORKING-STORAGE SECTION.
009700 COPY IMSCFG.
009800 COPY IMSPRMP.
009900 COPY IMSPRML.
010000
010100*--- PHASE-2 PURCHASING LAYOUTS - RESERVED, NOT PROCESSED BY
010200*--- THIS RELEASE.  SEE THE COPY MEMBER'S OWN BANNER.
010300 COPY IMSDCL.
010400
010500 01  WS-FILE-STATUS-GROUP.
010600     05  WS-USERMSTR-STATUS          PIC X(02) VALUE SPACES.
010700         88  WS-USERMSTR-OK              VALUE '00'.
010800         88  WS-USERMSTR-NEW             VALUE '35' '05'.
010900     05  WS-CTLCARD-STATUS           PIC X(02) VALUE SPACES.
011000         88  WS-CTLCARD-OK               VALUE '00'.
011100         88  WS-CTLCARD-NEW              VALUE '35' '05'.
011150     05  FILLER                      PIC X(02).
011200
011300 01  WS-SWITCHES.
011400     05  WS-USER-EMPTY-SW            PIC X(01) VALUE 'N'.
011500         88  WS-USER-EMPTY               VALUE 'Y'.
011600     05  WS-CTLCARD-EOF-SW           PIC X(01) VALUE 'N'.
011700         88  WS-CTLCARD-EOF              VALUE 'Y'.
011750     05  FILLER                      PIC X(02).
011800
011900*--- SAME DIAGNOSTIC TRICK AS IMSPROD/IMSLOGR/IMSSORT.
012000 01  WS-DIAG-AREA.
012100     05  WS-DIAG-CODE                PIC X(02) VALUE SPACES.
012200     05  WS-DIAG-CODE-R REDEFINES WS-DIAG-CODE
012300                                     PIC S9(03) COMP-3.
012350     05  FILLER                      PIC X(02).
012400
012500*--- LETS AN ABEND DUMP SHOW THE SEED-USER-WRITTEN FLAG AS A
012600*--- ONE-DIGIT PACKED NUMBER ALONGSIDE THE OTHER DIAGNOSTICS.
012700 01  WS-SEED-FLAG-AREA.
012800     05  WS-SEED-FLAG                PIC X(01) VALUE '0'.
012900     05  WS-SEED-FLAG-R REDEFINES WS-SEED-FLAG
013000                                     PIC 9(01).
013050     05  FILLER                      PIC X(02).
013100
013200 01  WS-WORK-VARIABLES.
013300     05  WS-SUB-1                    PIC S9(04) COMP
013400                                      VALUE +0.
013500     05  WS-CARD-COUNT               PIC S9(05) COMP
013600                                      VALUE +0.
013650     05  FILLER                      PIC X(02).
013700
013800 01  WS-SYSTEM-DATE-TIME.
013900     05  WS-CURR-DATE-6.
014000         10  WS-CURR-YY              PIC 9(02).
014100         10  WS-CURR-MM              PIC 9(02).
014200         10  WS-CURR-DD              PIC 9(02).
014300     05  WS-CURR-TIME-8.
014400         10  WS-CURR-HH              PIC 9(02).
014500         10  WS-CURR-MIN             PIC 9(02).
014600         10  WS-CURR-SS              PIC 9(02).
014700         10  WS-CURR-HS              PIC 9(02).
014800     05  WS-CURR-CENTURY             PIC 9(02).
014850     05  FILLER                      PIC X(02).
014900 01  WS-TIMESTAMP-BUILD.
015000     05  WS-TS-YYYY                  PIC 9(04).
015100     05  FILLER                      PIC X(01) VALUE '-'.
015200     05  WS-TS-MM                    PIC 9(02).
015300     05  FILLER                      PIC X(01) VALUE '-'.
015400     05  WS-TS-DD                    PIC 9(02).
015500     05  FILLER                      PIC X(01) VALUE SPACE.
015600     05  WS-TS-HH                    PIC 9(02).
015700     05  FILLER                      PIC X(01) VALUE ':'.
015800     05  WS-TS-MIN                   PIC 9(02).
015900     05  FILLER                      PIC X(01) VALUE ':'.
016000     05  WS-TS-SS                    PIC 9(02).
016100 01  WS-TIMESTAMP-OUT                PIC X(19).
016110 01  WS-TIMESTAMP-OUT-R REDEFINES WS-TIMESTAMP-OUT.
016120     05  WS-TSOUT-DATE-PART          PIC X(10).
016130     05  FILLER                      PIC X(01).
016140     05  WS-TSOUT-TIME-PART          PIC X(08).
016200
016300 PROCEDURE DIVISION.
016400
016500 0000-MAIN-CONTROL.
016600     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
016700     PERFORM 2000-PROCESS-ONE-CARD THRU 2000-EXIT
016800             UNTIL WS-CTLCARD-EOF.
016900     PERFORM 8000-PRINT-FINAL-REPORT THRU 8000-EXIT.
017000     PERFORM 9000-TERMINATE THRU 9000-EXIT.
017100     STOP RUN.
017200
017300***************************************************************
017400*    1000 SERIES - STARTUP / SEED                              *
017500***************************************************************
017600 1000-INITIALIZE.
017700     PERFORM 1100-BOOTSTRAP-USER-MASTER THRU 1100-EXIT.
017800     MOVE 'OPEN' TO PCP-FUNCTION.
017900     CALL 'IMSPROD' USING PRODUCT-CALL-PARMS.
018000     MOVE 'OPEN' TO LCP-FUNCTION.
018100     CALL 'IMSLOGR' USING LOGGER-CALL-PARMS.
018200     OPEN INPUT CONTROL-CARD-FILE.
018300     IF WS-CTLCARD-NEW
018400         MOVE 'Y' TO WS-CTLCARD-EOF-SW
018500     END-IF.
018600 1000-EXIT.
018700     EXIT.
018800
018900 1100-BOOTSTRAP-USER-MASTER.
019000     MOVE 'N' TO WS-USER-EMPTY-SW.
019100     OPEN INPUT USER-MASTER.
019200     IF WS-USERMSTR-NEW
019300         OPEN OUTPUT USER-MASTER
019400         CLOSE USER-MASTER
019500         OPEN INPUT USER-MASTER
019600     END-IF.
019700     READ USER-MASTER
019800         AT END
019900             MOVE 'Y' TO WS-USER-EMPTY-SW
020000     END-READ.
020100     CLOSE USER-MASTER.
020200     IF WS-USER-EMPTY
020300         PERFORM 1200-SEED-ADMIN-USER THRU 1200-EXIT
020400     END-IF.
020500 1100-EXIT.
020600     EXIT.
020700
020800 1200-SEED-ADMIN-USER.
020900     PERFORM 1250-BUILD-TIMESTAMP THRU 1250-EXIT.
021000     MOVE 1                      TO USER-ID.
021100     MOVE CFG-SEED-USER-NAME     TO USER-NAME.
021200     MOVE CFG-SEED-USER-PWHASH   TO USER-PWHASH.
021300     MOVE CFG-SEED-USER-ROLE     TO USER-ROLE.
021400     MOVE WS-TIMESTAMP-OUT       TO USER-CREATED.                   CL*06
021500     OPEN OUTPUT USER-MASTER.
021600     WRITE USER-MASTER-RECORD.
021700     CLOSE USER-MASTER.
021800     MOVE 1 TO WS-SEED-FLAG-R.
021810     DISPLAY 'IMSMAIN - SEEDED DEFAULT ADMIN USER ON '
021820         WS-TSOUT-DATE-PART ' AT ' WS-TSOUT-TIME-PART.
022000 1200-EXIT.
022100     EXIT.
022200
022300 1250-BUILD-TIMESTAMP.
022400     ACCEPT WS-CURR-DATE-6 FROM DATE.
022500     ACCEPT WS-CURR-TIME-8 FROM TIME.
022600     IF WS-CURR-YY < 50
022700         MOVE 20 TO WS-CURR-CENTURY
022800     ELSE
022900         MOVE 19 TO WS-CURR-CENTURY
023000     END-IF.
023100     COMPUTE WS-TS-YYYY = WS-CURR-CENTURY * 100 + WS-CURR-YY.
023200     MOVE WS-CURR-MM  TO WS-TS-MM.
023300     MOVE WS-CURR-DD  TO WS-TS-DD.
023400     MOVE WS-CURR-HH  TO WS-TS-HH.
023500     MOVE WS-CURR-MIN TO WS-TS-MIN.
023600     MOVE WS-CURR-SS  TO WS-TS-SS.
023700     MOVE WS-TIMESTAMP-BUILD TO WS-TIMESTAMP-OUT.
023800 1250-EXIT.
023900     EXIT.
024000
024100***************************************************************
024200*    2000 SERIES - CONTROL CARD LOOP                           *
024300***************************************************************
024400 2000-PROCESS-ONE-CARD.
024500     READ CONTROL-CARD-FILE
024600         AT END
024700             MOVE 'Y' TO WS-CTLCARD-EOF-SW
024800         NOT AT END
024900             ADD 1 TO WS-CARD-COUNT
025000             PERFORM 2100-DISPATCH-ONE-CARD THRU 2100-EXIT
025100     END-READ.
025200 2000-EXIT.
025300     EXIT.
025400
025500 2100-DISPATCH-ONE-CARD.
025600     EVALUATE TRUE
025700         WHEN CC-CMD-ADD
025800             PERFORM 2200-DO-ADD THRU 2200-EXIT
025900         WHEN CC-CMD-GETID
026000             PERFORM 2300-DO-GETID THRU 2300-EXIT
026100         WHEN CC-CMD-GETSKU
026200             PERFORM 2400-DO-GETSKU THRU 2400-EXIT
026300         WHEN CC-CMD-LIST
026400             PERFORM 2500-DO-LIST THRU 2500-EXIT
026500         WHEN CC-CMD-SEARCH
026600             PERFORM 2600-DO-SEARCH THRU 2600-EXIT
026700         WHEN CC-CMD-RECENT
026800             PERFORM 2700-DO-RECENT THRU 2700-EXIT
026900         WHEN CC-CMD-USERLOG
027000             PERFORM 2800-DO-USERLOG THRU 2800-EXIT
027100         WHEN CC-CMD-ACTNLOG
027200             PERFORM 2900-DO-ACTNLOG THRU 2900-EXIT
027300         WHEN OTHER
027400             DISPLAY 'IMSMAIN - UNKNOWN CONTROL CARD - '
027500                     CC-COMMAND
027600     END-EVALUATE.
027700 2100-EXIT.
027800     EXIT.
027900
028000 2200-DO-ADD.
028100     MOVE 'ADD '          TO PCP-FUNCTION.
028200     MOVE CC-ACTING-USER  TO PCP-ACTING-USER.
028300     MOVE CC-SKU          TO PCP-IN-SKU.
028400     MOVE CC-NAME         TO PCP-IN-NAME.
028500     MOVE CC-PRICE        TO PCP-IN-PRICE.
028600     MOVE CC-CATEGORY     TO PCP-IN-CATEGORY.
028700     MOVE CC-STOCK        TO PCP-IN-STOCK.
028800     MOVE CC-DESC         TO PCP-IN-DESC.
028900     CALL 'IMSPROD' USING PRODUCT-CALL-PARMS.
029000     IF PCP-OK
029100         DISPLAY 'PRODUCT ADDED - ID ' PCP-NEW-PROD-ID
029200                 ' SKU ' PCP-IN-SKU
029300     ELSE
029400         DISPLAY 'ADD FAILED - ' PCP-MESSAGE
029500     END-IF.
029600 2200-EXIT.
029700     EXIT.
029800
029900 2300-DO-GETID.
030000     MOVE 'GID '        TO PCP-FUNCTION.
030100     MOVE CC-LOOKUP-ID  TO PCP-LOOKUP-ID.
030200     CALL 'IMSPROD' USING PRODUCT-CALL-PARMS.
030300     IF PCP-OK
030400         DISPLAY 'PRODUCT FOUND - ' PCP-RES-PROD-NAME(1)
030500     ELSE
030600         DISPLAY 'GET BY ID FAILED - ' PCP-MESSAGE
030700     END-IF.
030800 2300-EXIT.
030900     EXIT.
031000
031100 2400-DO-GETSKU.
031200     MOVE 'GSKU'        TO PCP-FUNCTION.
031300     MOVE CC-SKU        TO PCP-LOOKUP-SKU.
031400     CALL 'IMSPROD' USING PRODUCT-CALL-PARMS.
031500     IF PCP-OK
031600         DISPLAY 'PRODUCT FOUND - ' PCP-RES-PROD-NAME(1)
031700     ELSE
031800         DISPLAY 'GET BY SKU FAILED - ' PCP-MESSAGE
031900     END-IF.
032000 2400-EXIT.
032100     EXIT.
032200
032300 2500-DO-LIST.
032400     MOVE 'LIST' TO PCP-FUNCTION.
032500     CALL 'IMSPROD' USING PRODUCT-CALL-PARMS.
032600     DISPLAY 'PRODUCT LIST - ' PCP-RESULT-COUNT ' ROW(S)'.
032700     PERFORM 2950-DISPLAY-ONE-PRODUCT THRU 2950-EXIT
032800             VARYING WS-SUB-1 FROM 1 BY 1
032900             UNTIL WS-SUB-1 > PCP-RESULT-COUNT.
033000 2500-EXIT.
033100     EXIT.
033200
033300 2600-DO-SEARCH.
033400     MOVE 'SRCH' TO PCP-FUNCTION.
033500     MOVE CC-SEARCH-TERM TO PCP-SEARCH-TERM.
033600     CALL 'IMSPROD' USING PRODUCT-CALL-PARMS.
033700     DISPLAY 'SEARCH RESULTS - ' PCP-RESULT-COUNT ' ROW(S)'.
033800     PERFORM 2950-DISPLAY-ONE-PRODUCT THRU 2950-EXIT
033900             VARYING WS-SUB-1 FROM 1 BY 1
034000             UNTIL WS-SUB-1 > PCP-RESULT-COUNT.
034100 2600-EXIT.
034200     EXIT.
034300
034400 2700-DO-RECENT.
034500     MOVE 'RCNT' TO LCP-FUNCTION.
034600     PERFORM 2960-SET-CARD-LIMIT THRU 2960-EXIT.
034700     CALL 'IMSLOGR' USING LOGGER-CALL-PARMS.
034800     DISPLAY 'RECENT LOGS - ' LCP-RESULT-COUNT ' ROW(S)'.
034900 2700-EXIT.
035000     EXIT.
035100
035200 2800-DO-USERLOG.
035300     MOVE 'USER' TO LCP-FUNCTION.
035400     MOVE CC-FILTER-VALUE TO LCP-FILTER-VALUE.
035500     PERFORM 2960-SET-CARD-LIMIT THRU 2960-EXIT.
035600     CALL 'IMSLOGR' USING LOGGER-CALL-PARMS.
035700     DISPLAY 'LOGS BY USER - ' LCP-RESULT-COUNT ' ROW(S)'.
035800 2800-EXIT.
035900     EXIT.
036000
036100 2900-DO-ACTNLOG.
036200     MOVE 'ACTN' TO LCP-FUNCTION.
036300     MOVE CC-FILTER-VALUE TO LCP-FILTER-VALUE.
036400     PERFORM 2960-SET-CARD-LIMIT THRU 2960-EXIT.
036500     CALL 'IMSLOGR' USING LOGGER-CALL-PARMS.
036600     DISPLAY 'LOGS BY ACTION - ' LCP-RESULT-COUNT ' ROW(S)'.
036700 2900-EXIT.
036800     EXIT.
036900
037000 2950-DISPLAY-ONE-PRODUCT.
037100     DISPLAY '  ' PCP-RES-PROD-NAME(WS-SUB-1)
037200             ' (' PCP-RES-PROD-SKU(WS-SUB-1) ')'.
037300 2950-EXIT.
037400     EXIT.
037500
037600 2960-SET-CARD-LIMIT.
037700     IF CC-LIMIT > 0                                                CL*07
037800         MOVE CC-LIMIT TO LCP-LIMIT
037900     ELSE
038000         MOVE CFG-LOG-LIMIT-DEFAULT TO LCP-LIMIT
038100     END-IF.
038200 2960-EXIT.
038300     EXIT.
038400
038500***************************************************************
038600*    8000 SERIES - END OF RUN REPORT                           *
038700***************************************************************
038800 8000-PRINT-FINAL-REPORT.
038900     MOVE 'RPT ' TO LCP-FUNCTION.
039000     CALL 'IMSLOGR' USING LOGGER-CALL-PARMS.
039100 8000-EXIT.
039200     EXIT.
039300
039400***************************************************************
039500*    9000 SERIES - TERMINATE                                   *
039600***************************************************************
039700 9000-TERMINATE.
039800     MOVE 'CLOS' TO PCP-FUNCTION.
039900     CALL 'IMSPROD' USING PRODUCT-CALL-PARMS.
040000     MOVE 'CLOS' TO LCP-FUNCTION.
040100     CALL 'IMSLOGR' USING LOGGER-CALL-PARMS.
040200     CLOSE CONTROL-CARD-FILE.
040300     DISPLAY 'IMSMAIN - RUN COMPLETE - ' WS-CARD-COUNT
040400             ' CARD(S) PROCESSED'.
040500 9000-EXIT.
040600     EXIT.
