000100***************************************************************
000200*    COPY MEMBER  = IMSDCL                                    *
000300*                                                              *
000400*    DESCRIPTIVE NAME = INVENTORY MANAGEMENT SYSTEM -          *
000500*                       DECLARED-ONLY MASTER RECORDS           *
000600*                                                              *
000700*    FUNCTION = LAYOUTS FOR SUPPLIER, SALES-ORDER AND          *
000800*               PURCHASE-ORDER.  THESE THREE TABLES ARE ON     *
000900*               THE PHASE-2 WORK LIST (PURCHASING SUBSYSTEM,   *
001000*               NOT YET SCHEDULED).  THE LAYOUTS ARE HELD HERE *
001100*               SO THE FIELD WIDTHS ARE AGREED NOW, BUT NO     *
001200*               PROGRAM IN THIS RELEASE OPENS A FILE FOR ANY   *
001300*               OF THE THREE - DO NOT ADD SELECT/FD ENTRIES    *
001400*               FOR THESE UNTIL THE PHASE-2 WORK IS FUNDED.    *
001500*                                                              *
001600*    CHANGE LOG -                                              *
001700*      1991-09-30  RSK  ORIGINAL - LAYOUTS ONLY, CARRIED OVER  *
001800*                       FROM THE PHASE-2 DESIGN NOTES.         *
001900***************************************************************
002000 01  SUPPLIER-RECORD.
002100     05  SUP-ID                      PIC 9(06).
002200     05  SUP-NAME                    PIC X(30).
002300     05  SUP-CONTACT                 PIC X(30).
002400     05  SUP-EMAIL                   PIC X(30).
002500     05  SUP-PHONE                   PIC X(15).
002600     05  SUP-ADDRESS                 PIC X(40).
002700     05  SUP-CREATED                 PIC X(19).
002800     05  FILLER                      PIC X(06).
002900
003000 01  SALES-ORDER-RECORD.
003100     05  SO-ID                       PIC 9(06).
003200     05  SO-PROD-ID                  PIC 9(06).
003300     05  SO-QTY                      PIC S9(07).
003400     05  SO-TOTAL                    PIC S9(09)V99 COMP-3.
003500     05  SO-DATE                     PIC X(19).
003600     05  FILLER                      PIC X(06).
003700
003800 01  PURCHASE-ORDER-RECORD.
003900     05  PO-ID                       PIC 9(06).
004000     05  PO-PROD-ID                  PIC 9(06).
004100     05  PO-SUP-ID                   PIC 9(06).
004200     05  PO-QTY                      PIC S9(07).
004300     05  PO-UNIT-PRICE               PIC S9(07)V99 COMP-3.
004400     05  PO-TOTAL                    PIC S9(09)V99 COMP-3.
004500     05  PO-DATE                     PIC X(19).
004600     05  FILLER                      PIC X(06).
