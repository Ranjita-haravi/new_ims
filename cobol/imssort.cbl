000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    IMSSORT.
000300 AUTHOR.        R S KOWALCZYK.
000400 INSTALLATION.  THE SYSTEMS GROUP.
000500 DATE-WRITTEN.  09/30/1991.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900***************************************************************
001000*   MODULE NAME = IMSSORT                                     *
001100*                                                              *
001200*   DESCRIPTIVE NAME = INVENTORY MANAGEMENT SYSTEM -           *
001300*                      IN-MEMORY NAME-ORDER SORT               *
001400*                                                              *
001500*   FUNCTION =  SORTS A PRODUCT-CALL-PARMS RESULT TABLE INTO   *
001600*               ASCENDING PRODUCT-NAME ORDER IN PLACE.  DOES   *
001700*               NOT KNOW OR CARE ABOUT THE FIELD TYPES AROUND  *
001800*               THE NAME - THE LINKAGE TABLE BELOW IS JUST A   *
001900*               BYTE MAP OF ONE RESULT ROW (18 BYTES OF ID/    *
002000*               SKU, THEN THE 30-BYTE NAME, THEN 110 BYTES OF  *
002100*               EVERYTHING ELSE).  AS LONG AS THE BYTE OFFSETS *
002200*               MATCH PCP-RESULT-ENTRY IN IMSPRMP, A WHOLE ROW *
002300*               CAN BE SHIFTED WITH ONE GROUP MOVE.            *
002400*                                                              *
002500*               THE ALGORITHM ITSELF IS THE SAME SHIFT-DOWN    *
002600*               INSERTION SORT THE SHOP HAS USED FOR YEARS ON  *
002700*               THE OLD ADSORT NUMBER-SORT UTILITY, JUST       *
002800*               COMPARING A NAME FIELD INSTEAD OF A NUMBER AND *
002900*               MOVING WHOLE ROWS INSTEAD OF SINGLE NUMBERS.   *
003000*                                                              *
003100*   CALLED BY = IMSPROD (LIST-ALL AND SEARCH RESULTS).         *
003200*                                                              *
003300*   CHANGE LOG -                                               *
003400*     09/30/91  RSK  ORIGINAL - ADAPTED FROM ADSORT (REQUEST   *
003500*                    S-2291).  ADSORT'S INLINE PERFORM/END-    *
003600*                    PERFORM LOOPS REWRITTEN AS OUT-OF-LINE    *
003700*                    PARAGRAPHS PER THE 1991 CODING STANDARD   *
003800*                    UPDATE - SHOP NO LONGER PERMITS INLINE    *
003900*                    PERFORM IN NEW OR CHANGED MODULES.        *
004000*     08/14/95  DLM  STARTING SUBSCRIPT FOR THE OUTER PASS WAS  *
004100*                    3 (COPIED FROM ADSORT, WHICH SORTED PAIRS *
004200*                    OF NUMBERS) - CHANGED TO 2 SO A TWO-ROW    *
004300*                    RESULT TABLE ACTUALLY GETS SORTED.        *
004400*     11/09/98  DLM  Y2K REVIEW - NO DATE FIELDS TOUCHED BY     *
004500*                    THIS MODULE, NO CHANGE REQUIRED.          *
004600***************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-370.
005100 OBJECT-COMPUTER. IBM-370.
005200 SPECIAL-NAMES.
005300     UPSI-0 ON STATUS IS SW-SORT-DEBUG-ON
005400            OFF STATUS IS SW-SORT-DEBUG-OFF.
005500
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800 01  WS-WORK-VARIABLES.
005900     05  WS-MOVE-FROM                PIC S9(04) COMP.
006000     05  WS-INSERT-TO                PIC S9(04) COMP.
006100     05  WS-PASS-COUNT               PIC S9(04) COMP
006200                                      VALUE +0.
006250     05  FILLER                      PIC X(02).
006300
006400*--- ONE ROW LIFTED OUT OF THE TABLE WHILE ITS INSERTION POINT
006500*--- IS BEING FOUND - SAME SHAPE AS SRT-ENTRY BELOW.
006600 01  WS-INSERT-ROW                   PIC X(158).
006700 01  WS-INSERT-ROW-R REDEFINES WS-INSERT-ROW.
006800     05  WS-INSERT-PREFIX            PIC X(18).
006900     05  WS-INSERT-NAME              PIC X(30).
007000     05  WS-INSERT-SUFFIX            PIC X(110).
007100
007200*--- FURTHER BREAKOUT OF THE PREFIX - NOT USED FOR COMPARISON
007300*--- TODAY BUT KEPT SO A SECONDARY SORT KEY (SKU) CAN BE ADDED
007400*--- WITHOUT REDOING THE BYTE MAP - SEE REQUEST LOG S-2291.
007500 01  WS-INSERT-PREFIX-R REDEFINES WS-INSERT-PREFIX.
007600     05  WS-INSERT-ID                PIC X(06).
007700     05  WS-INSERT-SKU               PIC X(12).
007800
007900*--- DIAGNOSTIC REDEFINE - SAME PATTERN AS IMSPROD/IMSLOGR.
008000 01  WS-DIAG-AREA.
008100     05  WS-DIAG-CODE                PIC X(02) VALUE SPACES.
008200     05  WS-DIAG-CODE-R REDEFINES WS-DIAG-CODE
008300                                     PIC S9(03) COMP-3.
008350     05  FILLER                      PIC X(02).
008400
008500 LINKAGE SECTION.
008600 01  SRT-ARRAY-SIZE                  PIC S9(04) COMP.
008700 01  SRT-TABLE.
008800     05  SRT-ENTRY OCCURS 0 TO 500 TIMES
008900             DEPENDING ON SRT-ARRAY-SIZE.
009000         10  SRT-PREFIX              PIC X(18).
009100         10  SRT-NAME                PIC X(30).
009200         10  SRT-SUFFIX              PIC X(110).
009300
009400 PROCEDURE DIVISION USING SRT-ARRAY-SIZE, SRT-TABLE.
009500
009600 0000-MAIN-CONTROL.
009700     PERFORM 1000-SORT-ONE-ROW THRU 1000-EXIT
009800             VARYING WS-MOVE-FROM FROM 2 BY 1                       CL*02
009900             UNTIL WS-MOVE-FROM > SRT-ARRAY-SIZE.
010000     GOBACK.
010100
010200***************************************************************
010300*    1000 SERIES - SHIFT-DOWN INSERTION SORT                  *
010400***************************************************************
010500 1000-SORT-ONE-ROW.
010600     ADD 1 TO WS-PASS-COUNT.
010700     MOVE SRT-ENTRY(WS-MOVE-FROM) TO WS-INSERT-ROW.
010800     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.
010900     PERFORM 1010-SHIFT-DOWN THRU 1010-EXIT
011000             UNTIL WS-INSERT-TO <= 0
011100                OR SRT-NAME(WS-INSERT-TO) <= WS-INSERT-NAME.
011200     COMPUTE WS-INSERT-TO = WS-INSERT-TO + 1.
011300     MOVE WS-INSERT-ROW TO SRT-ENTRY(WS-INSERT-TO).
011400 1000-EXIT.
011500     EXIT.
011600
011700 1010-SHIFT-DOWN.
011800     MOVE SRT-ENTRY(WS-INSERT-TO) TO SRT-ENTRY(WS-INSERT-TO + 1).
011900     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.
012000 1010-EXIT.
012100     EXIT.
