000100***************************************************************
000200*    COPY MEMBER  = IMSPRML                                   *
000300*                                                              *
000400*    DESCRIPTIVE NAME = INVENTORY MANAGEMENT SYSTEM -          *
000500*                       IMSLOGR CALL PARAMETER AREA            *
000600*                                                              *
000700*    FUNCTION = SHARED BY IMSMAIN AND IMSPROD (BOTH BUILD IT   *
000800*               IN WORKING-STORAGE TO APPEND/QUERY LOG         *
000900*               ENTRIES) AND IMSLOGR (RECEIVES IT IN THE       *
001000*               LINKAGE SECTION).                              *
001100*                                                              *
001200*    CHANGE LOG -                                              *
001300*      1987-06-12  RSK  ORIGINAL.                              *
001400*      2002-05-20  JQP  LCP-LIMIT DEFAULT CHANGED FROM +50 TO  *
001500*                       +100 PER REQUEST S-4488.               *
001600***************************************************************
001700 01  LOGGER-CALL-PARMS.
001800     05  LCP-FUNCTION                PIC X(04).
001900         88  LCP-FN-OPEN                 VALUE 'OPEN'.
002000         88  LCP-FN-APPEND               VALUE 'APPD'.
002100         88  LCP-FN-RECENT               VALUE 'RCNT'.
002200         88  LCP-FN-BY-USER              VALUE 'USER'.
002300         88  LCP-FN-BY-ACTION            VALUE 'ACTN'.
002400         88  LCP-FN-REPORT               VALUE 'RPT '.
002500         88  LCP-FN-CLOSE                VALUE 'CLOS'.
002600     05  LCP-USER                     PIC X(20).
002700     05  LCP-ACTION                   PIC X(20).
002800     05  LCP-DETAILS                  PIC X(60).
002900     05  LCP-FILTER-VALUE             PIC X(20).
003000     05  LCP-LIMIT                    PIC S9(04) COMP
003100                                       VALUE +100.
003200     05  LCP-RETURN-CODE              PIC S9(04) COMP.
003300         88  LCP-OK                       VALUE +0.
003400     05  LCP-RESULT-COUNT             PIC S9(04) COMP
003500                                       VALUE +0.
003600     05  FILLER                       PIC X(08).
003700     05  LCP-RESULT-TABLE.
003800         10  LCP-RESULT-ENTRY OCCURS 0 TO 500 TIMES
003900                 DEPENDING ON LCP-RESULT-COUNT.
004000             15  LCP-RES-USER         PIC X(20).
004100             15  LCP-RES-TIMESTAMP    PIC X(19).
004200             15  LCP-RES-ACTION       PIC X(20).
004300             15  LCP-RES-DETAILS      PIC X(60).
