000100***************************************************************
000200*    COPY MEMBER  = IMSUMR                                    *
000300*                                                              *
000400*    DESCRIPTIVE NAME = INVENTORY MANAGEMENT SYSTEM -          *
000500*                       USER MASTER RECORD                     *
000600*                                                              *
000700*    FUNCTION = ONE USER MASTER RECORD.  KEYED BY USER-ID      *
000800*               (PRIMARY) AND USER-NAME (UNIQUE ALTERNATE).    *
000900*               USED AS THE FD RECORD IN IMSMAIN, WHICH IS     *
001000*               THE ONLY PROGRAM THAT TOUCHES THIS FILE (IT    *
001100*               ONLY EVER SEEDS THE ONE ADMIN ROW).            *
001200*                                                              *
001300*    CHANGE LOG -                                              *
001400*      1987-06-12  RSK  ORIGINAL LAYOUT.                       *
001500*      2002-05-20  JQP  ADDED 88-LEVELS FOR ROLE SO THE SEED   *
001600*                       PARAGRAPH DOES NOT COMPARE LITERALS.   *
001700***************************************************************
001800 01  USER-MASTER-RECORD.
001900     05  USER-ID                     PIC 9(06).
002000     05  USER-NAME                   PIC X(20).
002100     05  USER-PWHASH                 PIC X(64).
002200     05  USER-ROLE                   PIC X(10).
002300         88  USER-ROLE-IS-ADMIN          VALUE 'admin'.
002400         88  USER-ROLE-IS-STANDARD       VALUE 'user'.
002500     05  USER-CREATED                PIC X(19).
002600     05  USER-CREATED-R REDEFINES USER-CREATED.
002700         10  USER-CREATED-DATE       PIC X(10).
002800         10  FILLER                  PIC X(01).
002900         10  USER-CREATED-TIME       PIC X(08).
003000     05  FILLER                      PIC X(05).
