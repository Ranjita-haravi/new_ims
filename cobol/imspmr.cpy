000100***************************************************************
000200*    COPY MEMBER  = IMSPMR                                    *
000300*                                                              *
000400*    DESCRIPTIVE NAME = INVENTORY MANAGEMENT SYSTEM -          *
000500*                       PRODUCT MASTER RECORD                  *
000600*                                                              *
000700*    FUNCTION = ONE PRODUCT MASTER RECORD.  KEYED BY PROD-ID   *
000800*               (PRIMARY) AND PROD-SKU (UNIQUE ALTERNATE).     *
000900*               USED AS THE FD RECORD IN IMSPROD AND AS THE    *
001000*               RESULT-ROW TEMPLATE IN THE IMSPRMP PARM AREA.  *
001100*                                                              *
001200*    CHANGE LOG -                                              *
001300*      1987-06-12  RSK  ORIGINAL LAYOUT, PORTED FROM THE OLD   *
001400*                       PRODUCTS TABLE.                        *
001500*      1991-09-30  RSK  ADDED PROD-CREATED-R / PROD-UPDATED-R  *
001600*                       REDEFINES SO REPORT PROGRAMS CAN PULL  *
001700*                       JUST THE DATE PORTION WITHOUT A CALL   *
001800*                       TO A DATE ROUTINE.                     *
001900*      1999-01-06  DLM  Y2K REVIEW - TIMESTAMPS ARE STORED AS  *
002000*                       4-DIGIT-YEAR TEXT (YYYY-MM-DD          *
002100*                       HH:MM:SS), NO PACKED 2-DIGIT YEAR      *
002200*                       FIELDS IN THIS RECORD.                 *
002300*      2002-05-20  JQP  88-LEVEL PROD-LOW-STOCK ADDED PER      *
002400*                       INVENTORY COMMITTEE REQUEST S-4488 -   *
002500*                       FLAGS THE SAME STOCK<=5 CONDITION THE  *
002600*                       CATALOG SCREEN HIGHLIGHTS, WITHOUT     *
002700*                       REPEATING THE THRESHOLD LITERAL HERE.  *
002800*                       NO REPORT IN THIS RELEASE READS IT     *
002900*                       YET - RESERVED FOR THE PHASE-2         *
003000*                       REORDER WORK LIST.                     *
003100***************************************************************
003200 01  PRODUCT-MASTER-RECORD.
003300     05  PROD-ID                     PIC 9(06).
003400     05  PROD-SKU                    PIC X(12).
003500     05  PROD-NAME                   PIC X(30).
003600     05  PROD-PRICE                  PIC S9(07)V99 COMP-3.
003700     05  PROD-CATEGORY               PIC X(20).
003800     05  PROD-STOCK                  PIC S9(07).
003900         88  PROD-LOW-STOCK              VALUE 0 THRU +5.
004000         88  PROD-STOCK-NEGATIVE         VALUE -9999999 THRU -1.
004100     05  PROD-DESC                   PIC X(40).
004200     05  PROD-CREATED                PIC X(19).
004300     05  PROD-CREATED-R REDEFINES PROD-CREATED.
004400         10  PROD-CREATED-DATE       PIC X(10).
004500         10  FILLER                  PIC X(01).
004600         10  PROD-CREATED-TIME       PIC X(08).
004700     05  PROD-UPDATED                PIC X(19).
004800     05  PROD-UPDATED-R REDEFINES PROD-UPDATED.
004900         10  PROD-UPDATED-DATE       PIC X(10).
005000         10  FILLER                  PIC X(01).
005100         10  PROD-UPDATED-TIME       PIC X(08).
005200     05  FILLER                      PIC X(08).
