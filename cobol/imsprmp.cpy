000100***************************************************************
000200*    COPY MEMBER  = IMSPRMP                                   *
000300*                                                              *
000400*    DESCRIPTIVE NAME = INVENTORY MANAGEMENT SYSTEM -          *
000500*                       IMSPROD CALL PARAMETER AREA            *
000600*                                                              *
000700*    FUNCTION = SHARED BY IMSMAIN (BUILDS IT IN WORKING-       *
000800*               STORAGE) AND IMSPROD (RECEIVES IT IN THE       *
000900*               LINKAGE SECTION).  ONE FUNCTION CODE PER       *
001000*               CALL - IMSPROD IS AN INITIAL-STATE-FREE        *
001100*               SUBPROGRAM THAT KEEPS THE PRODUCT MASTER OPEN  *
001200*               ACROSS CALLS UNTIL FN-CLOS IS RECEIVED.        *
001300*                                                              *
001400*    CHANGE LOG -                                              *
001500*      1987-06-12  RSK  ORIGINAL.                              *
001600*      1991-09-30  RSK  RESULT TABLE CHANGED FROM A FIXED      *
001700*                       OCCURS 500 TO OCCURS ... DEPENDING ON  *
001800*                       PCP-RESULT-COUNT TO CUT DOWN THE       *
001900*                       LINKAGE TRAFFIC ON A SINGLE-ROW GET.   *
002000***************************************************************
002100 01  PRODUCT-CALL-PARMS.
002200     05  PCP-FUNCTION                PIC X(04).
002300         88  PCP-FN-OPEN                 VALUE 'OPEN'.
002400         88  PCP-FN-ADD                  VALUE 'ADD '.
002500         88  PCP-FN-GET-ID               VALUE 'GID '.
002600         88  PCP-FN-GET-SKU              VALUE 'GSKU'.
002700         88  PCP-FN-LIST-ALL             VALUE 'LIST'.
002800         88  PCP-FN-SEARCH               VALUE 'SRCH'.
002900         88  PCP-FN-CLOSE                VALUE 'CLOS'.
003000     05  PCP-ACTING-USER              PIC X(20).
003100     05  PCP-SEARCH-TERM              PIC X(30).
003200     05  PCP-LOOKUP-ID                PIC 9(06).
003300     05  PCP-LOOKUP-SKU               PIC X(12).
003400     05  PCP-IN-PRODUCT.
003500         10  PCP-IN-SKU               PIC X(12).
003600         10  PCP-IN-NAME              PIC X(30).
003700         10  PCP-IN-PRICE             PIC S9(07)V99 COMP-3.
003800         10  PCP-IN-CATEGORY          PIC X(20).
003900         10  PCP-IN-STOCK             PIC S9(07).
004000         10  PCP-IN-DESC              PIC X(40).
004100     05  PCP-RETURN-CODE              PIC S9(04) COMP.
004200         88  PCP-OK                       VALUE +0.
004300         88  PCP-DUPLICATE                VALUE +4.
004400         88  PCP-NOT-FOUND                VALUE +8.
004500         88  PCP-INVALID-PRICE            VALUE +12.
004600         88  PCP-INVALID-STOCK            VALUE +16.
004700     05  PCP-MESSAGE                  PIC X(40).
004800     05  PCP-NEW-PROD-ID              PIC 9(06).
004900     05  PCP-RESULT-COUNT             PIC S9(04) COMP
005000                                       VALUE +0.
005100     05  FILLER                       PIC X(08).
005200     05  PCP-RESULT-TABLE.
005300         10  PCP-RESULT-ENTRY OCCURS 0 TO 500 TIMES
005400                 DEPENDING ON PCP-RESULT-COUNT.
005500             15  PCP-RES-PROD-ID      PIC 9(06).
005600             15  PCP-RES-PROD-SKU     PIC X(12).
005700             15  PCP-RES-PROD-NAME    PIC X(30).
005800             15  PCP-RES-PROD-PRICE   PIC S9(07)V99 COMP-3.
005900             15  PCP-RES-PROD-CATEGORY
006000                                      PIC X(20).
006100             15  PCP-RES-PROD-STOCK   PIC S9(07).
006200             15  PCP-RES-PROD-DESC    PIC X(40).
006300             15  PCP-RES-PROD-CREATED PIC X(19).
006400             15  PCP-RES-PROD-UPDATED PIC X(19).
