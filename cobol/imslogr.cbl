000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    IMSLOGR.
000300 AUTHOR.        R S KOWALCZYK.
000400 INSTALLATION.  THE SYSTEMS GROUP.
000500 DATE-WRITTEN.  06/12/1987.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900***************************************************************
001000*   MODULE NAME = IMSLOGR                                     *
001100*                                                              *
001200*   DESCRIPTIVE NAME = INVENTORY MANAGEMENT SYSTEM -           *
001300*                      AUDIT LOG SERVICES                      *
001400*                                                              *
001500*   FUNCTION =  CALLED SUBPROGRAM THAT OWNS THE AUDIT-LOG      *
001600*               FILE (APPEND-ONLY) AND THE AUDIT REPORT PRINT  *
001700*               FILE.  ONE FUNCTION CODE PER CALL - OPEN,      *
001800*               APPEND, RECENT, BY-USER, BY-ACTION, REPORT,    *
001900*               CLOSE.                                        *
002000*                                                              *
002100*   CALLED BY = IMSMAIN, IMSPROD, IMSSELF.                     *
002200*                                                              *
002300*   CHANGE LOG -                                               *
002400*     06/12/87  RSK  ORIGINAL PROGRAM - APPEND AND RECENT      *
002500*                    ONLY.                                    *
002600*     02/03/88  RSK  ADDED BY-USER FILTER PER OPERATIONS       *
002700*                    REQUEST (WANTED "WHO TOUCHED PART X").    *
002800*     11/21/89  TFH  ADDED BY-ACTION FILTER AND THE PRINTED    *
002900*                    AUDIT REPORT.                             *
003000*     04/09/91  RSK  RECENT/USER/ACTION NOW ALL RETURN NEWEST  *
003100*                    ROW FIRST - WAS RETURNING OLDEST FIRST,   *
003200*                    NOBODY WANTED THAT.                       *
003300*     09/30/91  RSK  USER AND ACTION FILTERS NOW ONLY LOOK AT  *
003400*                    THE NEWEST 2X-LIMIT ROWS INSTEAD OF THE   *
003500*                    WHOLE FILE - A FULL SCAN ON A BUSY DAY    *
003600*                    WAS TAKING TOO LONG ON THE ONLINE PATH.   *
003700*     08/14/95  DLM  ACTION FILTER NOW CASE-INSENSITIVE AND A  *
003800*                    SUBSTRING MATCH (WAS AN EXACT COMPARE) -  *
003900*                    "restock" WAS NOT MATCHING "RESTOCK".     *
004000*     11/09/98  DLM  Y2K REVIEW - TIMESTAMP BUILT WITH THE     *
004100*                    SAME CENTURY WINDOW AS IMSPROD.           *
004200*     05/20/02  JQP  REPORT REWRITTEN TO THE PLAIN BANNER/     *
004300*                    DETAIL-LINE FORMAT THE AUDIT COMMITTEE    *
004400*                    ACTUALLY WANTED - DROPPED THE COLUMNAR    *
004500*                    PAGED LAYOUT FROM THE FIRST CUT.          *
004600***************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-370.
005100 OBJECT-COMPUTER. IBM-370.
005200 SPECIAL-NAMES.
005300     UPSI-0 ON STATUS IS SW-LOGR-DEBUG-ON
005400            OFF STATUS IS SW-LOGR-DEBUG-OFF.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT AUDIT-LOG ASSIGN TO AUDITLOG
005900         ORGANIZATION IS SEQUENTIAL
006000         FILE STATUS IS WS-AUDITLOG-STATUS.
006100
006200     SELECT AUDIT-RPT ASSIGN TO PRINTER-QPRINT.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700 FD  AUDIT-LOG
006800     LABEL RECORDS ARE STANDARD.
006900 COPY IMSALR.
007000
007100 FD  AUDIT-RPT
007200     RECORD CONTAINS 80 CHARACTERS
007300     LABEL RECORDS ARE OMITTED
007400     DATA RECORD IS PRINT-REC.
007500 01  PRINT-REC                       PIC X(80).
007600
007700 WORKING-STORAGE SECTION.
007800 COPY IMSCFG.
007900 COPY IMSPRML.
008000
008100 01  WS-FILE-STATUS-GROUP.
008200     05  WS-AUDITLOG-STATUS          PIC X(02) VALUE SPACES.
008300         88  WS-AUDITLOG-OK              VALUE '00'.
008400         88  WS-AUDITLOG-NEW             VALUE '35' '05'.
008450     05  FILLER                      PIC X(02).
008500
008600 01  WS-SWITCHES.
008700     05  WS-AUDITLOG-EOF-SW          PIC X(01) VALUE 'N'.
008800         88  WS-AUDITLOG-EOF             VALUE 'Y'.
008900     05  WS-MATCH-SW                 PIC X(01) VALUE 'N'.
009000         88  WS-MATCH-FOUND              VALUE 'Y'.
009050     05  FILLER                      PIC X(02).
009100
009200*--- SAME DIAGNOSTIC TRICK AS IMSPROD - LETS AN ABEND DUMP
009300*--- LINE SHOW A FILE-STATUS PAIR AS A SIGNED NUMBER.
009400 01  WS-DIAG-AREA.
009500     05  WS-DIAG-CODE                PIC X(02) VALUE SPACES.
009600     05  WS-DIAG-CODE-R REDEFINES WS-DIAG-CODE
009700                                     PIC S9(03) COMP-3.
009750     05  FILLER                      PIC X(02).
009800
009900 01  WS-WORK-VARIABLES.
010000     05  WS-NEXT-LOG-ID              PIC S9(07) COMP-3
010100                                      VALUE +1.
010200     05  WS-TABLE-COUNT              PIC S9(04) COMP
010300                                      VALUE +0.
010400     05  WS-SUB-1                    PIC S9(04) COMP
010500                                      VALUE +0.
010600     05  WS-SCANNED                  PIC S9(04) COMP
010700                                      VALUE +0.
010800     05  WS-SCAN-LIMIT               PIC S9(04) COMP
010900                                      VALUE +0.
010950     05  FILLER                      PIC X(02).
011000
011100 01  WS-SYSTEM-DATE-TIME.
011200     05  WS-CURR-DATE-6.
011300         10  WS-CURR-YY              PIC 9(02).
011400         10  WS-CURR-MM              PIC 9(02).
011500         10  WS-CURR-DD              PIC 9(02).
011600     05  WS-CURR-TIME-8.
011700         10  WS-CURR-HH              PIC 9(02).
011800         10  WS-CURR-MIN             PIC 9(02).
011900         10  WS-CURR-SS              PIC 9(02).
012000         10  WS-CURR-HS              PIC 9(02).
012100     05  WS-CURR-CENTURY             PIC 9(02).
012150     05  FILLER                      PIC X(02).
012200 01  WS-TIMESTAMP-BUILD.
012300     05  WS-TS-YYYY                  PIC 9(04).
012400     05  FILLER                      PIC X(01) VALUE '-'.
012500     05  WS-TS-MM                    PIC 9(02).
012600     05  FILLER                      PIC X(01) VALUE '-'.
012700     05  WS-TS-DD                    PIC 9(02).
012800     05  FILLER                      PIC X(01) VALUE SPACE.
012900     05  WS-TS-HH                    PIC 9(02).
013000     05  FILLER                      PIC X(01) VALUE ':'.
013100     05  WS-TS-MIN                   PIC 9(02).
013200     05  FILLER                      PIC X(01) VALUE ':'.
013300     05  WS-TS-SS                    PIC 9(02).
013400 01  WS-TIMESTAMP-OUT                PIC X(19).
013410 01  WS-TIMESTAMP-OUT-R REDEFINES WS-TIMESTAMP-OUT.
013420     05  WS-TSOUT-DATE-PART          PIC X(10).
013430     05  FILLER                      PIC X(01).
013440     05  WS-TSOUT-TIME-PART          PIC X(08).
013500
013600*--- IN-MEMORY COPY OF THE AUDIT LOG - LOADED ON OPEN, KEPT
013700*--- CURRENT AS APPENDS COME IN, SO RECENT/USER/ACTION QUERIES
013800*--- DO NOT REREAD THE FILE.
013900 01  WS-LOG-TABLE.
014000     05  WS-LOG-ENTRY OCCURS 0 TO 500 TIMES
014100             DEPENDING ON WS-TABLE-COUNT.
014200         10  WS-LOG-ID-T             PIC 9(06).
014300         10  WS-LOG-USER-T           PIC X(20).
014400         10  WS-LOG-TIMESTAMP-T      PIC X(19).
014500         10  WS-LOG-ACTION-T         PIC X(20).
014600         10  WS-LOG-DETAILS-T        PIC X(60).
014650     05  FILLER                      PIC X(02).
014700
014800*--- SUBSTRING / CASE-FOLD SCRATCH AREA - USED BY THE ACTION
014900*--- FILTER (CASE-INSENSITIVE SUBSTRING) AND BY THE REPORT
015000*--- LINE FORMATTER (TRIMS TRAILING SPACES FOR THE STRING
015100*--- STATEMENT).  SAME TECHNIQUE AS IMSPROD 8100/8200/8300.
015200 01  WS-TRIM-WORK.
015300     05  WS-TRIM-FIELD               PIC X(60).
015400     05  WS-TRIM-LEN                 PIC S9(04) COMP.
015500     05  WS-TERM-FIELD               PIC X(60).
015600     05  WS-TERM-LEN                 PIC S9(04) COMP.
015700     05  WS-SCAN-POS                 PIC S9(04) COMP.
015800     05  WS-LAST-POS                 PIC S9(04) COMP.
015850     05  FILLER                      PIC X(02).
015900
016000 01  WS-DETAIL-BUILD.
016100     05  WS-USER-HOLD                PIC X(20).
016200     05  WS-USER-LEN                 PIC S9(04) COMP.
016300     05  WS-ACTION-HOLD              PIC X(20).
016400     05  WS-ACTION-LEN               PIC S9(04) COMP.
016500     05  WS-DETAILS-HOLD             PIC X(60).
016600     05  WS-DETAILS-LEN              PIC S9(04) COMP.
016650     05  FILLER                      PIC X(02).
016700 01  WS-DTL-LINE                     PIC X(80).
016800
016900*--- REPORT BANNER AND TITLE LINES.  THE TITLE REDEFINE JUST
017000*--- CENTERS "AUDIT LOGS" IN THE 80-BYTE LINE (35 + 10 + 35).
017100 01  WS-BANNER-LINE                  PIC X(80) VALUE ALL '='.
017200 01  WS-TITLE-LINE                   PIC X(80) VALUE SPACES.
017300 01  WS-TITLE-LINE-R REDEFINES WS-TITLE-LINE.
017400     05  FILLER                      PIC X(35).
017500     05  WS-TITLE-TEXT               PIC X(10).
017600     05  FILLER                      PIC X(35).
017700 01  WS-EMPTY-LINE                   PIC X(80) VALUE
017800             'No logs found.'.
017900
018000 LINKAGE SECTION.
018100 COPY IMSPRML.
018200
018300 PROCEDURE DIVISION USING LOGGER-CALL-PARMS.
018400
018500 0000-MAIN-CONTROL.
018600     MOVE +0 TO LCP-RETURN-CODE.
018700     EVALUATE TRUE
018800         WHEN LCP-FN-OPEN
018900             PERFORM 1000-OPEN-AUDIT-LOG THRU 1000-EXIT
019000         WHEN LCP-FN-APPEND
019100             PERFORM 2000-APPEND-LOG-ENTRY THRU 2000-EXIT
019200         WHEN LCP-FN-RECENT
019300             PERFORM 3000-BUILD-RECENT-TABLE THRU 3000-EXIT
019400         WHEN LCP-FN-BY-USER
019500             PERFORM 3100-FILTER-BY-USER THRU 3100-EXIT
019600         WHEN LCP-FN-BY-ACTION
019700             PERFORM 3200-FILTER-BY-ACTION THRU 3200-EXIT
019800         WHEN LCP-FN-REPORT
019900             PERFORM 5000-PRINT-AUDIT-REPORT THRU 5000-EXIT
020000         WHEN LCP-FN-CLOSE
020100             PERFORM 9000-CLOSE-AUDIT-LOG THRU 9000-EXIT
020200         WHEN OTHER
020300             MOVE +99 TO LCP-RETURN-CODE
020400     END-EVALUATE.
020500     GOBACK.
020600
020700***************************************************************
020800*    1000 SERIES - OPEN / LOAD                                *
020900***************************************************************
021000 1000-OPEN-AUDIT-LOG.
021100     MOVE 0 TO WS-TABLE-COUNT.
021200     MOVE +1 TO WS-NEXT-LOG-ID.
021300     OPEN INPUT AUDIT-LOG.
021400     IF WS-AUDITLOG-NEW
021500         OPEN OUTPUT AUDIT-LOG
021600         CLOSE AUDIT-LOG
021700         OPEN INPUT AUDIT-LOG
021800     END-IF.
021900     PERFORM 1020-READ-ONE-LOG THRU 1020-EXIT
022000             UNTIL WS-AUDITLOG-EOF.
022100     CLOSE AUDIT-LOG.
022200 1000-EXIT.
022300     EXIT.
022400
022500 1020-READ-ONE-LOG.
022600     READ AUDIT-LOG
022700         AT END
022800             MOVE 'Y' TO WS-AUDITLOG-EOF-SW
022900         NOT AT END
023000             ADD 1 TO WS-TABLE-COUNT
023100             PERFORM 1030-COPY-TO-LOG-TABLE THRU 1030-EXIT
023200             IF LOG-ID NOT LESS THAN WS-NEXT-LOG-ID
023300                 COMPUTE WS-NEXT-LOG-ID = LOG-ID + 1
023400             END-IF
023500     END-READ.
023600 1020-EXIT.
023700     EXIT.
023800
023900 1030-COPY-TO-LOG-TABLE.
024000     MOVE LOG-ID        TO WS-LOG-ID-T(WS-TABLE-COUNT).
024100     MOVE LOG-USER      TO WS-LOG-USER-T(WS-TABLE-COUNT).
024200     MOVE LOG-TIMESTAMP TO WS-LOG-TIMESTAMP-T(WS-TABLE-COUNT).
024300     MOVE LOG-ACTION    TO WS-LOG-ACTION-T(WS-TABLE-COUNT).
024400     MOVE LOG-DETAILS   TO WS-LOG-DETAILS-T(WS-TABLE-COUNT).
024500 1030-EXIT.
024600     EXIT.
024700
024800***************************************************************
024900*    2000 SERIES - APPEND                                     *
025000***************************************************************
025100 2000-APPEND-LOG-ENTRY.
025200     PERFORM 2035-BUILD-TIMESTAMP THRU 2035-EXIT.
025300     MOVE WS-NEXT-LOG-ID TO LOG-ID.
025400     MOVE LCP-USER       TO LOG-USER.
025500     MOVE WS-TIMESTAMP-OUT TO LOG-TIMESTAMP.
025600     MOVE LCP-ACTION     TO LOG-ACTION.
025700     MOVE LCP-DETAILS    TO LOG-DETAILS.
025800     OPEN EXTEND AUDIT-LOG.
025900     WRITE AUDIT-LOG-RECORD.
026000     CLOSE AUDIT-LOG.
026100     ADD 1 TO WS-TABLE-COUNT.
026200     PERFORM 1030-COPY-TO-LOG-TABLE THRU 1030-EXIT.
026210     IF SW-LOGR-DEBUG-ON
026220         DISPLAY 'IMSLOGR - APPENDED ID ' WS-NEXT-LOG-ID
026230             ' ON ' WS-TSOUT-DATE-PART ' AT ' WS-TSOUT-TIME-PART
026240     END-IF.
026300     ADD 1 TO WS-NEXT-LOG-ID.
026400 2000-EXIT.
026500     EXIT.
026600
026700 2035-BUILD-TIMESTAMP.
026800     ACCEPT WS-CURR-DATE-6 FROM DATE.
026900     ACCEPT WS-CURR-TIME-8 FROM TIME.
027000     IF WS-CURR-YY < 50
027100         MOVE 20 TO WS-CURR-CENTURY
027200     ELSE
027300         MOVE 19 TO WS-CURR-CENTURY
027400     END-IF.
027500     COMPUTE WS-TS-YYYY = WS-CURR-CENTURY * 100 + WS-CURR-YY.
027600     MOVE WS-CURR-MM  TO WS-TS-MM.
027700     MOVE WS-CURR-DD  TO WS-TS-DD.
027800     MOVE WS-CURR-HH  TO WS-TS-HH.
027900     MOVE WS-CURR-MIN TO WS-TS-MIN.
028000     MOVE WS-CURR-SS  TO WS-TS-SS.
028100     MOVE WS-TIMESTAMP-BUILD TO WS-TIMESTAMP-OUT.
028200 2035-EXIT.
028300     EXIT.
028400
028500***************************************************************
028600*    3000 SERIES - RECENT / BY-USER / BY-ACTION                *
028700*    ALL THREE WALK THE TABLE BACKWARDS SO ROW 1 OF THE        *
028800*    RESULT IS THE NEWEST ENTRY - SEE 04/09/91 CHANGE LOG.     *
028900*    USER AND ACTION ALSO CAP HOW MANY ROWS THEY WILL EVEN     *
029000*    LOOK AT TO 2 TIMES LCP-LIMIT - SEE 09/30/91 CHANGE LOG.   *
029100***************************************************************
029200 3000-BUILD-RECENT-TABLE.
029300     MOVE 0 TO LCP-RESULT-COUNT.
029400     PERFORM 3010-ADD-RECENT-ROW THRU 3010-EXIT
029500             VARYING WS-SUB-1 FROM WS-TABLE-COUNT BY -1
029600             UNTIL WS-SUB-1 < 1
029700                OR LCP-RESULT-COUNT >= LCP-LIMIT.
029800 3000-EXIT.
029900     EXIT.
030000
030100 3010-ADD-RECENT-ROW.
030200     ADD 1 TO LCP-RESULT-COUNT.
030300     PERFORM 3900-COPY-ROW-TO-RESULT THRU 3900-EXIT.
030400 3010-EXIT.
030500     EXIT.
030600
030700 3100-FILTER-BY-USER.
030800     MOVE 0 TO LCP-RESULT-COUNT.
030900     MOVE 0 TO WS-SCANNED.
031000     COMPUTE WS-SCAN-LIMIT = LCP-LIMIT * 2.                         CL*04
031100     PERFORM 3110-CHECK-USER-ROW THRU 3110-EXIT
031200             VARYING WS-SUB-1 FROM WS-TABLE-COUNT BY -1
031300             UNTIL WS-SUB-1 < 1
031400                OR WS-SCANNED >= WS-SCAN-LIMIT
031500                OR LCP-RESULT-COUNT >= LCP-LIMIT.
031600 3100-EXIT.
031700     EXIT.
031800
031900 3110-CHECK-USER-ROW.
032000     ADD 1 TO WS-SCANNED.
032100     IF WS-LOG-USER-T(WS-SUB-1) = LCP-FILTER-VALUE
032200         ADD 1 TO LCP-RESULT-COUNT
032300         PERFORM 3900-COPY-ROW-TO-RESULT THRU 3900-EXIT
032400     END-IF.
032500 3110-EXIT.
032600     EXIT.
032700
032800 3200-FILTER-BY-ACTION.
032900     MOVE 0 TO LCP-RESULT-COUNT.
033000     MOVE 0 TO WS-SCANNED.
033100     COMPUTE WS-SCAN-LIMIT = LCP-LIMIT * 2.                         CL*04
033200     MOVE LCP-FILTER-VALUE TO WS-TERM-FIELD.
033300     INSPECT WS-TERM-FIELD CONVERTING
033400         'abcdefghijklmnopqrstuvwxyz'
033500         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
033600     PERFORM 8200-TRIM-TERM-LEN THRU 8200-EXIT.
033700     PERFORM 3210-CHECK-ACTION-ROW THRU 3210-EXIT
033800             VARYING WS-SUB-1 FROM WS-TABLE-COUNT BY -1
033900             UNTIL WS-SUB-1 < 1
034000                OR WS-SCANNED >= WS-SCAN-LIMIT
034100                OR LCP-RESULT-COUNT >= LCP-LIMIT.
034200 3200-EXIT.
034300     EXIT.
034400
034500 3210-CHECK-ACTION-ROW.
034600     ADD 1 TO WS-SCANNED.
034700     MOVE WS-LOG-ACTION-T(WS-SUB-1) TO WS-TRIM-FIELD.
034800     INSPECT WS-TRIM-FIELD CONVERTING
034900         'abcdefghijklmnopqrstuvwxyz'
035000         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
035100     PERFORM 8100-TRIM-FIELD-LEN THRU 8100-EXIT.
035200     PERFORM 8300-CONTAINS-CHECK THRU 8300-EXIT.
035300     IF WS-MATCH-FOUND
035400         ADD 1 TO LCP-RESULT-COUNT
035500         PERFORM 3900-COPY-ROW-TO-RESULT THRU 3900-EXIT
035600     END-IF.
035700 3210-EXIT.
035800     EXIT.
035900
036000 3900-COPY-ROW-TO-RESULT.
036100     MOVE WS-LOG-USER-T(WS-SUB-1)
036200         TO LCP-RES-USER(LCP-RESULT-COUNT).
036300     MOVE WS-LOG-TIMESTAMP-T(WS-SUB-1)
036400         TO LCP-RES-TIMESTAMP(LCP-RESULT-COUNT).
036500     MOVE WS-LOG-ACTION-T(WS-SUB-1)
036600         TO LCP-RES-ACTION(LCP-RESULT-COUNT).
036700     MOVE WS-LOG-DETAILS-T(WS-SUB-1)
036800         TO LCP-RES-DETAILS(LCP-RESULT-COUNT).
036900 3900-EXIT.
037000     EXIT.
037100
037200***************************************************************
037300*    8000 SERIES - SUBSTRING SCAN UTILITIES (SAME PATTERN AS   *
037400*    IMSPROD 8100/8200/8300 - CALLER LOADS WS-TRIM-FIELD/      *
037500*    WS-TERM-FIELD BEFORE PERFORMING.)                        *
037600***************************************************************
037700 8100-TRIM-FIELD-LEN.
037800     PERFORM 8110-BACK-SCAN THRU 8110-EXIT
037900             VARYING WS-TRIM-LEN FROM 60 BY -1
038000             UNTIL WS-TRIM-LEN = 0
038100                OR WS-TRIM-FIELD(WS-TRIM-LEN:1) NOT = SPACE.
038200 8100-EXIT.
038300     EXIT.
038400
038500 8110-BACK-SCAN.
038600     CONTINUE.
038700 8110-EXIT.
038800     EXIT.
038900
039000 8200-TRIM-TERM-LEN.
039100     PERFORM 8210-BACK-SCAN THRU 8210-EXIT
039200             VARYING WS-TERM-LEN FROM 60 BY -1
039300             UNTIL WS-TERM-LEN = 0
039400                OR WS-TERM-FIELD(WS-TERM-LEN:1) NOT = SPACE.
039500 8200-EXIT.
039600     EXIT.
039700
039800 8210-BACK-SCAN.
039900     CONTINUE.
040000 8210-EXIT.
040100     EXIT.
040200
040300 8300-CONTAINS-CHECK.
040400     MOVE 'N' TO WS-MATCH-SW.
040500     IF WS-TERM-LEN = 0
040600         MOVE 'Y' TO WS-MATCH-SW
040700         GO TO 8300-EXIT
040800     END-IF.
040900     IF WS-TERM-LEN > WS-TRIM-LEN
041000         GO TO 8300-EXIT
041100     END-IF.
041200     COMPUTE WS-LAST-POS = WS-TRIM-LEN - WS-TERM-LEN + 1.
041300     PERFORM 8310-TRY-POSITION THRU 8310-EXIT
041400             VARYING WS-SCAN-POS FROM 1 BY 1
041500             UNTIL WS-SCAN-POS > WS-LAST-POS
041600                OR WS-MATCH-FOUND.
041700 8300-EXIT.
041800     EXIT.
041900
042000 8310-TRY-POSITION.
042100     IF WS-TRIM-FIELD(WS-SCAN-POS:WS-TERM-LEN) =
042200        WS-TERM-FIELD(1:WS-TERM-LEN)
042300         MOVE 'Y' TO WS-MATCH-SW
042400     END-IF.
042500 8310-EXIT.
042600     EXIT.
042700
042800***************************************************************
042900*    4000 SERIES - FORMAT ONE REPORT LINE                     *
043000*    `[<timestamp>] <user>: <action>` WITH ` - <details>`     *
043100*    APPENDED ONLY WHEN DETAILS IS NOT BLANK.                 *
043200***************************************************************
043300 4000-FORMAT-LOG-LINE.
043400     MOVE WS-LOG-USER-T(WS-SUB-1) TO WS-USER-HOLD.
043500     MOVE WS-LOG-USER-T(WS-SUB-1) TO WS-TRIM-FIELD.
043600     PERFORM 8100-TRIM-FIELD-LEN THRU 8100-EXIT.
043700     MOVE WS-TRIM-LEN TO WS-USER-LEN.
043800     IF WS-USER-LEN = 0
043900         MOVE 1 TO WS-USER-LEN
044000     END-IF.
044100
044200     MOVE WS-LOG-ACTION-T(WS-SUB-1) TO WS-ACTION-HOLD.
044300     MOVE WS-LOG-ACTION-T(WS-SUB-1) TO WS-TRIM-FIELD.
044400     PERFORM 8100-TRIM-FIELD-LEN THRU 8100-EXIT.
044500     MOVE WS-TRIM-LEN TO WS-ACTION-LEN.
044600     IF WS-ACTION-LEN = 0
044700         MOVE 1 TO WS-ACTION-LEN
044800     END-IF.
044900
045000     MOVE WS-LOG-DETAILS-T(WS-SUB-1) TO WS-DETAILS-HOLD.
045100     MOVE WS-LOG-DETAILS-T(WS-SUB-1) TO WS-TRIM-FIELD.
045200     PERFORM 8100-TRIM-FIELD-LEN THRU 8100-EXIT.
045300     MOVE WS-TRIM-LEN TO WS-DETAILS-LEN.
045400
045500     MOVE SPACES TO WS-DTL-LINE.
045600     IF WS-DETAILS-LEN = 0
045700         STRING '[' DELIMITED BY SIZE
045800                WS-LOG-TIMESTAMP-T(WS-SUB-1) DELIMITED BY SIZE
045900                '] '                        DELIMITED BY SIZE
046000                WS-USER-HOLD(1:WS-USER-LEN) DELIMITED BY SIZE
046100                ': '                        DELIMITED BY SIZE
046200                WS-ACTION-HOLD(1:WS-ACTION-LEN)
046300                                             DELIMITED BY SIZE
046400             INTO WS-DTL-LINE
046500     ELSE
046600         STRING '[' DELIMITED BY SIZE
046700                WS-LOG-TIMESTAMP-T(WS-SUB-1) DELIMITED BY SIZE
046800                '] '                        DELIMITED BY SIZE
046900                WS-USER-HOLD(1:WS-USER-LEN) DELIMITED BY SIZE
047000                ': '                        DELIMITED BY SIZE
047100                WS-ACTION-HOLD(1:WS-ACTION-LEN)
047200                                             DELIMITED BY SIZE
047300                ' - '                       DELIMITED BY SIZE
047400                WS-DETAILS-HOLD(1:WS-DETAILS-LEN)
047500                                             DELIMITED BY SIZE
047600             INTO WS-DTL-LINE
047700     END-IF.
047800 4000-EXIT.
047900     EXIT.
048000
048100***************************************************************
048200*    5000 SERIES - PRINT THE AUDIT REPORT                     *
048300*    80-BYTE BANNER/TITLE/BANNER, ONE LINE PER RECORD NEWEST  *
048400*    FIRST, CLOSING BANNER.  EMPTY LOG PRINTS ONE LINE ONLY.  *
048500***************************************************************
048600 5000-PRINT-AUDIT-REPORT.                                           CL*09
048700     OPEN OUTPUT AUDIT-RPT.
048800     IF WS-TABLE-COUNT = 0
048900         WRITE PRINT-REC FROM WS-EMPTY-LINE
049000             AFTER ADVANCING 1 LINES
049100         GO TO 5000-CLOSE
049200     END-IF.
049300     MOVE 'AUDIT LOGS' TO WS-TITLE-TEXT.
049400     WRITE PRINT-REC FROM WS-BANNER-LINE
049500         AFTER ADVANCING 1 LINES.
049600     WRITE PRINT-REC FROM WS-TITLE-LINE
049700         AFTER ADVANCING 1 LINES.
049800     WRITE PRINT-REC FROM WS-BANNER-LINE
049900         AFTER ADVANCING 1 LINES.
050000     PERFORM 5100-PRINT-ONE-ROW THRU 5100-EXIT
050100             VARYING WS-SUB-1 FROM WS-TABLE-COUNT BY -1
050200             UNTIL WS-SUB-1 < 1.
050300     WRITE PRINT-REC FROM WS-BANNER-LINE
050400         AFTER ADVANCING 1 LINES.
050500 5000-CLOSE.
050600     CLOSE AUDIT-RPT.
050700 5000-EXIT.
050800     EXIT.
050900
051000 5100-PRINT-ONE-ROW.
051100     PERFORM 4000-FORMAT-LOG-LINE THRU 4000-EXIT.
051200     WRITE PRINT-REC FROM WS-DTL-LINE
051300         AFTER ADVANCING 1 LINES.
051400 5100-EXIT.
051500     EXIT.
051600
051700***************************************************************
051800*    9000 SERIES - CLOSE                                      *
051900***************************************************************
052000 9000-CLOSE-AUDIT-LOG.
052100     CONTINUE.
052200 9000-EXIT.
052300     EXIT.
