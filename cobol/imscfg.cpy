000100***************************************************************
000200*    COPY MEMBER  = IMSCFG                                    *
000300*                                                              *
000400*    DESCRIPTIVE NAME = INVENTORY MANAGEMENT SYSTEM -          *
000500*                       SYSTEM-WIDE CONSTANTS                  *
000600*                                                              *
000700*    FUNCTION = HOLDS THE FIXED CONSTANTS THAT USED TO LIVE    *
000800*               IN THE OLD CONFIG-MANAGER TABLE LOOKUP.  ON    *
000900*               THIS SIDE THEY ARE COMPILE-TIME LITERALS -     *
001000*               THERE IS NO RUN-TIME CONFIG FILE.  FILE        *
001100*               ASSIGNMENTS ARE FIXED IN EACH PROGRAM'S        *
001200*               FILE-CONTROL PARAGRAPH, NOT HELD HERE.         *
001300*                                                              *
001400*    CHANGE LOG -                                              *
001500*      1987-06-12  RSK  ORIGINAL COPY MEMBER FOR IMS PROJECT.  *
001600*      1991-09-30  RSK  ADDED CFG-LOG-LIMIT-DEFAULT WHEN THE   *
001700*                       AUDIT REPORT WAS SPLIT OUT OF LOGGER.  *
001800*      1998-11-09  DLM  Y2K REVIEW - NO 2-DIGIT YEARS HELD     *
001900*                       IN THIS MEMBER, NO CHANGE REQUIRED.    *
002000*      2002-05-20  JQP  SEED PWHASH LITERAL WIDENED TO 64      *
002100*                       BYTES PER SECURITY REQUEST S-4471.     *
002200***************************************************************
002300 01  IMS-CONFIG-CONSTANTS.
002400     05  CFG-LOW-STOCK-THRESHOLD     PIC S9(07) COMP-3
002500                                      VALUE +5.
002600     05  CFG-LOG-LIMIT-DEFAULT       PIC S9(07) COMP-3
002700                                      VALUE +100.
002800*--- SALT LITERAL USED WHEN THE SEED ADMIN PASSWORD HASH WAS
002900*--- ORIGINALLY COMPUTED.  THE HASHING ALGORITHM ITSELF IS NOT
003000*--- PART OF THIS RELEASE - SEE 1200-SEED-ADMIN-USER IN IMSMAIN.
003100     05  CFG-SALT-LITERAL            PIC X(20)
003200                                      VALUE 'ims_secure_salt_2025'.
003300     05  CFG-SEED-USER-NAME          PIC X(20)
003400                                      VALUE 'admin'.
003500     05  CFG-SEED-USER-ROLE          PIC X(10)
003600                                      VALUE 'admin'.
003700     05  CFG-DEFAULT-USER-ROLE       PIC X(10)
003800                                      VALUE 'user'.
003900*--- OPAQUE FIXED TOKEN - STANDS IN FOR SHA-256('admin123' +
004000*--- SALT).  DO NOT ATTEMPT TO DECODE, THIS IS NOT A REAL HASH.
004100     05  CFG-SEED-USER-PWHASH        PIC X(64)
004200         VALUE '0123456789abcdef0123456789abcdef0123456789abcd'
004300-            'ef0123456789abcdef'.
004400     05  FILLER                      PIC X(08) VALUE SPACES.
