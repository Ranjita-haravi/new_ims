000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    IMSSELF.
000300 AUTHOR.        D L MARTINEZ.
000400 INSTALLATION.  THE SYSTEMS GROUP.
000500 DATE-WRITTEN.  08/14/1995.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900***************************************************************
001000*   MODULE NAME = IMSSELF                                     *
001100*                                                              *
001200*   DESCRIPTIVE NAME = INVENTORY MANAGEMENT SYSTEM -           *
001300*                      SELF-TEST / FAULT ANALYSIS DRIVER       *
001400*                                                              *
001500*   FUNCTION =  RUN-BY-HAND VERIFICATION HARNESS FOR IMSPROD   *
001600*               AND IMSLOGR.  DRIVES BOTH SUBPROGRAMS THROUGH  *
001700*               A FIXED SCRIPT OF ADD/GET/LIST/SEARCH AND LOG  *
001800*               CALLS AND CHECKS THE RETURNED CODE AGAINST     *
001900*               WHAT THE BUSINESS RULES SAY IT SHOULD BE.      *
002000*               MODELLED ON THE FAULT-ANALYSIS-LAB PATTERN     *
002100*               SAM3ABND USES FOR THE CUSTOMER SUBSYSTEM -     *
002200*               STRAIGHT-LINE SCRIPT, DISPLAY OF EACH CHECK,   *
002300*               NO ATTEMPT TO BE A GENERAL PURPOSE TEST TOOL.  *
002400*                                                              *
002500*               EACH RUN BUILDS ITS OWN SKU'S FROM THE TIME    *
002600*               OF DAY SO RUNNING THIS TWICE AGAINST THE SAME  *
002700*               PRODUCT MASTER DOES NOT FALSELY FAIL THE       *
002800*               DUPLICATE-SKU CHECK ON A PRIOR RUN'S ROWS.     *
002900*                                                              *
003000*   CALLS     = IMSPROD, IMSLOGR.                               *
003100*                                                              *
003200*   CHANGE LOG -                                               *
003300*     08/14/95  DLM  ORIGINAL PROGRAM - REQUEST S-3107, QA      *
003400*                    WANTED SOMETHING TO RUN AFTER EVERY       *
003500*                    IMSPROD/IMSLOGR CHANGE INSTEAD OF POKING   *
003600*                    AT THE FILES BY HAND WITH A DEBUGGER.     *
003700*     11/09/98  DLM  Y2K REVIEW - TIME-OF-DAY SKU BUILDER USES  *
003800*                    A 2-DIGIT HOUR/MINUTE/SECOND FROM TIME,    *
003900*                    NOT A CALENDAR YEAR - NO CHANGE REQUIRED.  *
004000*     05/20/02  JQP  ADDED TESTS 12 AND 13 FOR THE LOGS-BY-     *
004100*                    USER AND LOGS-BY-ACTION FILTERS AFTER      *
004200*                    THE 2XLIMIT WINDOWING CHANGE IN IMSLOGR.   *
004300***************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-370.
004800 OBJECT-COMPUTER. IBM-370.
004900 SPECIAL-NAMES.
005000     UPSI-0 ON STATUS IS SW-SELF-DEBUG-ON
005100            OFF STATUS IS SW-SELF-DEBUG-OFF.
005200
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500 COPY IMSCFG.
005600 COPY IMSPRMP.
005700 COPY IMSPRML.
005800
005900 01  WS-TEST-COUNTERS.
006000     05  WS-TESTS-RUN                PIC S9(04) COMP
006100                                      VALUE +0.
006200     05  WS-TESTS-PASSED             PIC S9(04) COMP
006300                                      VALUE +0.
006400     05  WS-TESTS-FAILED             PIC S9(04) COMP
006500                                      VALUE +0.
006510     05  FILLER                      PIC X(04).
006600
006700*--- DIAGNOSTIC REDEFINE - SAME PATTERN AS IMSPROD/IMSLOGR/
006800*--- IMSSORT/IMSMAIN.
006900 01  WS-DIAG-AREA.
007000     05  WS-DIAG-CODE                PIC X(02) VALUE SPACES.
007100     05  WS-DIAG-CODE-R REDEFINES WS-DIAG-CODE
007200                                     PIC S9(03) COMP-3.
007210     05  FILLER                      PIC X(02).
007300
007400*--- TIME-OF-DAY WORK AREA - USED TO BUILD SKU'S THAT ARE
007500*--- UNIQUE TO THIS RUN.  SPLIT OUT SO ONLY THE HHMMSS PART
007600*--- GOES INTO THE SKU AND THE HUNDREDTHS ARE DISCARDED.
007700 01  WS-TEST-TIME-8                  PIC 9(08).
007800 01  WS-TEST-TIME-8-R REDEFINES WS-TEST-TIME-8.
007900     05  WS-TEST-TIME-HHMMSS         PIC 9(06).
008000     05  WS-TEST-TIME-HS             PIC 9(02).
008100
008200*--- ONE SKU BUILT PER TEST THAT ADDS A ROW, SO THE DUPLICATE-
008300*--- SKU CHECK (TEST 02) DOES NOT COLLIDE WITH THE NEGATIVE-
008400*--- PRICE OR NEGATIVE-STOCK ROWS (TESTS 03 AND 04).  THE
008500*--- SUFFIX BREAKOUT IS KEPT SO A FUTURE TEST CAN COMPARE JUST
008600*--- THE RUN-NUMBER PORTION WITHOUT RESPLITTING THE FIELD.
008700 01  WS-TEST-SKU-1                   PIC X(12).
008800 01  WS-TEST-SKU-1-R REDEFINES WS-TEST-SKU-1.
008900     05  WS-TEST-SKU-1-PREFIX        PIC X(02).
009000     05  WS-TEST-SKU-1-SUFFIX        PIC X(10).
009100 01  WS-TEST-SKU-2                   PIC X(12).
009200 01  WS-TEST-SKU-3                   PIC X(12).
009300
009400 01  WS-SAVE-VALUES.
009500     05  WS-SAVE-PROD-ID             PIC 9(06) VALUE ZEROS.
009600     05  WS-SAVE-BAD-ID              PIC 9(06) VALUE 999999.
009650     05  FILLER                      PIC X(02).
009700
009800 01  WS-BUILD-AREA.
009900     05  WS-DETAIL-TEXT              PIC X(60).
009950     05  FILLER                      PIC X(02).
010000
010100 PROCEDURE DIVISION.
010200
010300 0000-MAIN-CONTROL.
010400     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
010500     PERFORM 2000-TEST-ADD-VALID-PRODUCT THRU 2000-EXIT.
010600     PERFORM 2100-TEST-ADD-DUPLICATE-SKU THRU 2100-EXIT.
010700     PERFORM 2200-TEST-ADD-NEGATIVE-PRICE THRU 2200-EXIT.
010800     PERFORM 2300-TEST-ADD-NEGATIVE-STOCK THRU 2300-EXIT.
010900     PERFORM 3000-TEST-GET-BY-ID-FOUND THRU 3000-EXIT.
011000     PERFORM 3100-TEST-GET-BY-ID-NOTFOUND THRU 3100-EXIT.
011100     PERFORM 3200-TEST-GET-BY-SKU-FOUND THRU 3200-EXIT.
011200     PERFORM 4000-TEST-LIST-ALL THRU 4000-EXIT.
011300     PERFORM 4100-TEST-SEARCH THRU 4100-EXIT.
011400     PERFORM 5000-TEST-RECENT-LOGS THRU 5000-EXIT.
011500     PERFORM 5100-TEST-LOGS-BY-USER THRU 5100-EXIT.
011600     PERFORM 5200-TEST-LOGS-BY-ACTION THRU 5200-EXIT.
011700     PERFORM 6000-TEST-AUDIT-REPORT THRU 6000-EXIT.
011800     PERFORM 9000-TERMINATE THRU 9000-EXIT.
011900     STOP RUN.
012000
012100***************************************************************
012200*    1000 SERIES - STARTUP                                     *
012300***************************************************************
012400 1000-INITIALIZE.
012500     DISPLAY '==============================================='.
012600     DISPLAY 'IMSSELF - INVENTORY MANAGEMENT SYSTEM SELF TEST'.
012700     DISPLAY '==============================================='.
012800     MOVE 'OPEN' TO PCP-FUNCTION.
012900     CALL 'IMSPROD' USING PRODUCT-CALL-PARMS.
013000     MOVE 'OPEN' TO LCP-FUNCTION.
013100     CALL 'IMSLOGR' USING LOGGER-CALL-PARMS.
013200     ACCEPT WS-TEST-TIME-8 FROM TIME.
013300     MOVE SPACES TO WS-TEST-SKU-1.
013400     STRING 'ST'                    DELIMITED BY SIZE
013500            WS-TEST-TIME-HHMMSS     DELIMITED BY SIZE
013600            '01'                    DELIMITED BY SIZE
013700         INTO WS-TEST-SKU-1.
013800     MOVE SPACES TO WS-TEST-SKU-2.
013900     STRING 'ST'                    DELIMITED BY SIZE
014000            WS-TEST-TIME-HHMMSS     DELIMITED BY SIZE
014100            '02'                    DELIMITED BY SIZE
014200         INTO WS-TEST-SKU-2.
014300     MOVE SPACES TO WS-TEST-SKU-3.
014400     STRING 'ST'                    DELIMITED BY SIZE
014500            WS-TEST-TIME-HHMMSS     DELIMITED BY SIZE
014600            '03'                    DELIMITED BY SIZE
014700         INTO WS-TEST-SKU-3.
014800 1000-EXIT.
014900     EXIT.
015000
015100***************************************************************
015200*    2000 SERIES - IMSPROD ADD-PRODUCT BUSINESS RULES          *
015300***************************************************************
015400 2000-TEST-ADD-VALID-PRODUCT.
015500     ADD 1 TO WS-TESTS-RUN.
015600     MOVE 'ADD '            TO PCP-FUNCTION.
015700     MOVE 'SELFTEST'        TO PCP-ACTING-USER.
015800     MOVE WS-TEST-SKU-1     TO PCP-IN-SKU.
015900     MOVE 'SELF TEST WIDGET' TO PCP-IN-NAME.
016000     MOVE 19.99             TO PCP-IN-PRICE.
016100     MOVE 'TEST'            TO PCP-IN-CATEGORY.
016200     MOVE 10                TO PCP-IN-STOCK.
016300     MOVE 'ROW CREATED BY IMSSELF' TO PCP-IN-DESC.
016400     CALL 'IMSPROD' USING PRODUCT-CALL-PARMS.
016500     IF PCP-OK
016600         MOVE PCP-NEW-PROD-ID TO WS-SAVE-PROD-ID
016700         ADD 1 TO WS-TESTS-PASSED
016800         DISPLAY '  TEST 01 - ADD VALID PRODUCT ......... PASS'
016900     ELSE
017000         ADD 1 TO WS-TESTS-FAILED
017100         DISPLAY '  TEST 01 - ADD VALID PRODUCT ......... FAIL'
017200         DISPLAY '            RC=' PCP-RETURN-CODE
017300                 ' MSG=' PCP-MESSAGE
017400     END-IF.
017500 2000-EXIT.
017600     EXIT.
017700
017800 2100-TEST-ADD-DUPLICATE-SKU.
017900     ADD 1 TO WS-TESTS-RUN.
018000     MOVE 'ADD '            TO PCP-FUNCTION.
018100     MOVE 'SELFTEST'        TO PCP-ACTING-USER.
018200     MOVE WS-TEST-SKU-1     TO PCP-IN-SKU.
018300     MOVE 'SELF TEST WIDGET COPY' TO PCP-IN-NAME.
018400     MOVE 5.00              TO PCP-IN-PRICE.
018500     MOVE 'TEST'            TO PCP-IN-CATEGORY.
018600     MOVE 1                 TO PCP-IN-STOCK.
018700     MOVE SPACES            TO PCP-IN-DESC.
018800     CALL 'IMSPROD' USING PRODUCT-CALL-PARMS.
018900     IF PCP-DUPLICATE
019000         ADD 1 TO WS-TESTS-PASSED
019100         DISPLAY '  TEST 02 - ADD DUPLICATE SKU REJECTED . PASS'
019200     ELSE
019300         ADD 1 TO WS-TESTS-FAILED
019400         DISPLAY '  TEST 02 - ADD DUPLICATE SKU REJECTED . FAIL'
019500         DISPLAY '            RC=' PCP-RETURN-CODE
019600     END-IF.
019700 2100-EXIT.
019800     EXIT.
019900
020000 2200-TEST-ADD-NEGATIVE-PRICE.
020100     ADD 1 TO WS-TESTS-RUN.
020200     MOVE 'ADD '            TO PCP-FUNCTION.
020300     MOVE 'SELFTEST'        TO PCP-ACTING-USER.
020400     MOVE WS-TEST-SKU-2     TO PCP-IN-SKU.
020500     MOVE 'BAD PRICE WIDGET' TO PCP-IN-NAME.
020600     MOVE -1.00             TO PCP-IN-PRICE.
020700     MOVE 'TEST'            TO PCP-IN-CATEGORY.
020800     MOVE 1                 TO PCP-IN-STOCK.
020900     MOVE SPACES            TO PCP-IN-DESC.
021000     CALL 'IMSPROD' USING PRODUCT-CALL-PARMS.
021100     IF PCP-INVALID-PRICE
021200         ADD 1 TO WS-TESTS-PASSED
021300         DISPLAY '  TEST 03 - NEGATIVE PRICE REJECTED .... PASS'
021400     ELSE
021500         ADD 1 TO WS-TESTS-FAILED
021600         DISPLAY '  TEST 03 - NEGATIVE PRICE REJECTED .... FAIL'
021700         DISPLAY '            RC=' PCP-RETURN-CODE
021800     END-IF.
021900 2200-EXIT.
022000     EXIT.
022100
022200 2300-TEST-ADD-NEGATIVE-STOCK.
022300     ADD 1 TO WS-TESTS-RUN.
022400     MOVE 'ADD '            TO PCP-FUNCTION.
022500     MOVE 'SELFTEST'        TO PCP-ACTING-USER.
022600     MOVE WS-TEST-SKU-3     TO PCP-IN-SKU.
022700     MOVE 'BAD STOCK WIDGET' TO PCP-IN-NAME.
022800     MOVE 9.00              TO PCP-IN-PRICE.
022900     MOVE 'TEST'            TO PCP-IN-CATEGORY.
023000     MOVE -1                TO PCP-IN-STOCK.
023100     MOVE SPACES            TO PCP-IN-DESC.
023200     CALL 'IMSPROD' USING PRODUCT-CALL-PARMS.
023300     IF PCP-INVALID-STOCK
023400         ADD 1 TO WS-TESTS-PASSED
023500         DISPLAY '  TEST 04 - NEGATIVE STOCK REJECTED .... PASS'
023600     ELSE
023700         ADD 1 TO WS-TESTS-FAILED
023800         DISPLAY '  TEST 04 - NEGATIVE STOCK REJECTED .... FAIL'
023900         DISPLAY '            RC=' PCP-RETURN-CODE
024000     END-IF.
024100 2300-EXIT.
024200     EXIT.
024300
024400***************************************************************
024500*    3000 SERIES - IMSPROD LOOKUP BUSINESS RULES               *
024600***************************************************************
024700 3000-TEST-GET-BY-ID-FOUND.
024800     ADD 1 TO WS-TESTS-RUN.
024900     MOVE 'GID '            TO PCP-FUNCTION.
025000     MOVE WS-SAVE-PROD-ID   TO PCP-LOOKUP-ID.
025100     CALL 'IMSPROD' USING PRODUCT-CALL-PARMS.
025200     IF PCP-OK AND PCP-RES-PROD-SKU(1) = WS-TEST-SKU-1
025300         ADD 1 TO WS-TESTS-PASSED
025400         DISPLAY '  TEST 05 - GET BY ID FINDS NEW ROW .... PASS'
025500     ELSE
025600         ADD 1 TO WS-TESTS-FAILED
025700         DISPLAY '  TEST 05 - GET BY ID FINDS NEW ROW .... FAIL'
025800         DISPLAY '            RC=' PCP-RETURN-CODE
025900     END-IF.
026000 3000-EXIT.
026100     EXIT.
026200
026300 3100-TEST-GET-BY-ID-NOTFOUND.
026400     ADD 1 TO WS-TESTS-RUN.
026500     MOVE 'GID '            TO PCP-FUNCTION.
026600     MOVE WS-SAVE-BAD-ID    TO PCP-LOOKUP-ID.
026700     CALL 'IMSPROD' USING PRODUCT-CALL-PARMS.
026800     IF PCP-NOT-FOUND
026900         ADD 1 TO WS-TESTS-PASSED
027000         DISPLAY '  TEST 06 - GET BY ID - NOT FOUND ...... PASS'
027100     ELSE
027200         ADD 1 TO WS-TESTS-FAILED
027300         DISPLAY '  TEST 06 - GET BY ID - NOT FOUND ...... FAIL'
027400         DISPLAY '            RC=' PCP-RETURN-CODE
027500     END-IF.
027600 3100-EXIT.
027700     EXIT.
027800
027900 3200-TEST-GET-BY-SKU-FOUND.
028000     ADD 1 TO WS-TESTS-RUN.
028100     MOVE 'GSKU'            TO PCP-FUNCTION.
028200     MOVE WS-TEST-SKU-1     TO PCP-LOOKUP-SKU.
028300     CALL 'IMSPROD' USING PRODUCT-CALL-PARMS.
028400     IF PCP-OK AND PCP-RES-PROD-ID(1) = WS-SAVE-PROD-ID
028500         ADD 1 TO WS-TESTS-PASSED
028600         DISPLAY '  TEST 07 - GET BY SKU FINDS NEW ROW ... PASS'
028700     ELSE
028800         ADD 1 TO WS-TESTS-FAILED
028900         DISPLAY '  TEST 07 - GET BY SKU FINDS NEW ROW ... FAIL'
029000         DISPLAY '            RC=' PCP-RETURN-CODE
029100     END-IF.
029200 3200-EXIT.
029300     EXIT.
029400
029500***************************************************************
029600*    4000 SERIES - IMSPROD LIST / SEARCH BUSINESS RULES        *
029700***************************************************************
029800 4000-TEST-LIST-ALL.
029900     ADD 1 TO WS-TESTS-RUN.
030000     MOVE 'LIST' TO PCP-FUNCTION.
030100     CALL 'IMSPROD' USING PRODUCT-CALL-PARMS.
030200     IF PCP-OK AND PCP-RESULT-COUNT > 0
030300         ADD 1 TO WS-TESTS-PASSED
030400         DISPLAY '  TEST 08 - LIST ALL RETURNS ROWS ...... PASS'
030500     ELSE
030600         ADD 1 TO WS-TESTS-FAILED
030700         DISPLAY '  TEST 08 - LIST ALL RETURNS ROWS ...... FAIL'
030800     END-IF.
030900 4000-EXIT.
031000     EXIT.
031100
031200 4100-TEST-SEARCH.
031300     ADD 1 TO WS-TESTS-RUN.
031400     MOVE 'SRCH'            TO PCP-FUNCTION.
031500     MOVE 'SELF TEST'       TO PCP-SEARCH-TERM.
031600     CALL 'IMSPROD' USING PRODUCT-CALL-PARMS.
031700     IF PCP-OK AND PCP-RESULT-COUNT > 0
031800         ADD 1 TO WS-TESTS-PASSED
031900         DISPLAY '  TEST 09 - SEARCH FINDS NEW ROW ....... PASS'
032000     ELSE
032100         ADD 1 TO WS-TESTS-FAILED
032200         DISPLAY '  TEST 09 - SEARCH FINDS NEW ROW ....... FAIL'
032300     END-IF.
032400 4100-EXIT.
032500     EXIT.
032600
032700***************************************************************
032800*    5000 SERIES - IMSLOGR BUSINESS RULES                      *
032900***************************************************************
033000 5000-TEST-RECENT-LOGS.
033100     ADD 1 TO WS-TESTS-RUN.
033200     MOVE 'RCNT' TO LCP-FUNCTION.
033300     MOVE CFG-LOG-LIMIT-DEFAULT TO LCP-LIMIT.
033400     CALL 'IMSLOGR' USING LOGGER-CALL-PARMS.
033500     IF LCP-OK AND LCP-RESULT-COUNT > 0
033600         ADD 1 TO WS-TESTS-PASSED
033700         DISPLAY '  TEST 10 - RECENT LOGS NOT EMPTY ...... PASS'
033800     ELSE
033900         ADD 1 TO WS-TESTS-FAILED
034000         DISPLAY '  TEST 10 - RECENT LOGS NOT EMPTY ...... FAIL'
034100     END-IF.
034200 5000-EXIT.
034300     EXIT.
034400
034500 5100-TEST-LOGS-BY-USER.                                            CL*03
034600     ADD 1 TO WS-TESTS-RUN.
034700     MOVE 'USER'            TO LCP-FUNCTION.
034800     MOVE 'SELFTEST'        TO LCP-FILTER-VALUE.
034900     MOVE CFG-LOG-LIMIT-DEFAULT TO LCP-LIMIT.
035000     CALL 'IMSLOGR' USING LOGGER-CALL-PARMS.
035100     IF LCP-OK AND LCP-RESULT-COUNT > 0
035200             AND LCP-RES-USER(1) = 'SELFTEST'
035300         ADD 1 TO WS-TESTS-PASSED
035400         DISPLAY '  TEST 11 - LOGS BY USER FINDS ROW ..... PASS'
035500     ELSE
035600         ADD 1 TO WS-TESTS-FAILED
035700         DISPLAY '  TEST 11 - LOGS BY USER FINDS ROW ..... FAIL'
035800     END-IF.
035900 5100-EXIT.
036000     EXIT.
036100
036200 5200-TEST-LOGS-BY-ACTION.
036300     ADD 1 TO WS-TESTS-RUN.
036400     MOVE 'ACTN'            TO LCP-FUNCTION.
036500     MOVE 'add_product'     TO LCP-FILTER-VALUE.
036600     MOVE CFG-LOG-LIMIT-DEFAULT TO LCP-LIMIT.
036700     CALL 'IMSLOGR' USING LOGGER-CALL-PARMS.
036800     IF LCP-OK AND LCP-RESULT-COUNT > 0
036900         ADD 1 TO WS-TESTS-PASSED
037000         DISPLAY '  TEST 12 - LOGS BY ACTION (NO CASE) ... PASS'
037100     ELSE
037200         ADD 1 TO WS-TESTS-FAILED
037300         DISPLAY '  TEST 12 - LOGS BY ACTION (NO CASE) ... FAIL'
037400     END-IF.
037500 5200-EXIT.
037600     EXIT.
037700
037800***************************************************************
037900*    6000 SERIES - AUDIT REPORT SMOKE TEST                     *
038000***************************************************************
038100 6000-TEST-AUDIT-REPORT.
038200     ADD 1 TO WS-TESTS-RUN.
038300     MOVE 'RPT ' TO LCP-FUNCTION.
038400     CALL 'IMSLOGR' USING LOGGER-CALL-PARMS.
038500     IF LCP-OK
038600         ADD 1 TO WS-TESTS-PASSED
038700         DISPLAY '  TEST 13 - AUDIT REPORT RUNS CLEAN .... PASS'
038800     ELSE
038900         ADD 1 TO WS-TESTS-FAILED
039000         DISPLAY '  TEST 13 - AUDIT REPORT RUNS CLEAN .... FAIL'
039100     END-IF.
039200 6000-EXIT.
039300     EXIT.
039400
039500***************************************************************
039600*    9000 SERIES - TERMINATE / SCOREBOARD                      *
039700***************************************************************
039800 9000-TERMINATE.
039900     MOVE 'CLOS' TO PCP-FUNCTION.
040000     CALL 'IMSPROD' USING PRODUCT-CALL-PARMS.
040100     MOVE 'CLOS' TO LCP-FUNCTION.
040200     CALL 'IMSLOGR' USING LOGGER-CALL-PARMS.
040300     DISPLAY '==============================================='.
040400     DISPLAY 'IMSSELF - RUN=' WS-TESTS-RUN
040500             ' PASS=' WS-TESTS-PASSED
040600             ' FAIL=' WS-TESTS-FAILED.
040700     IF WS-TESTS-FAILED > 0
040800         DISPLAY 'IMSSELF - ONE OR MORE CHECKS FAILED'
040900         MOVE +16 TO WS-DIAG-CODE-R
041000     ELSE
041100         DISPLAY 'IMSSELF - ALL CHECKS PASSED'
041200         MOVE +0 TO WS-DIAG-CODE-R
041300     END-IF.
041400     DISPLAY '==============================================='.
041500 9000-EXIT.
041600     EXIT.
