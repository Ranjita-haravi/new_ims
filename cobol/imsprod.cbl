000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    IMSPROD.
000300 AUTHOR.        R S KOWALCZYK.
000400 INSTALLATION.  THE SYSTEMS GROUP.
000500 DATE-WRITTEN.  06/12/1987.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900***************************************************************
001000*   MODULE NAME = IMSPROD                                     *
001100*                                                              *
001200*   DESCRIPTIVE NAME = INVENTORY MANAGEMENT SYSTEM -           *
001300*                      PRODUCT MAINTENANCE                     *
001400*                                                              *
001500*   FUNCTION =  CALLED SUBPROGRAM THAT OWNS THE PRODUCT        *
001600*               MASTER FILE.  ONE FUNCTION CODE PER CALL:      *
001700*               OPEN, ADD, GET BY ID, GET BY SKU, LIST ALL,    *
001800*               SEARCH, CLOSE.  KEEPS THE MASTER FILE OPEN     *
001900*               AND A COPY OF EVERY ROW IN A WORKING-STORAGE   *
002000*               TABLE ACROSS CALLS SO ID/SKU LOOKUPS DO NOT    *
002100*               RE-READ THE FILE EACH TIME.                   *
002200*                                                              *
002300*   CALLED BY = IMSMAIN, IMSSELF.                              *
002400*   CALLS     = IMSSORT (NAME ORDER), IMSLOGR (AUDIT ENTRY).   *
002500*                                                              *
002600*   CHANGE LOG -                                               *
002700*     06/12/87  RSK  ORIGINAL PROGRAM.  ADD, GET-BY-ID,        *
002800*                    LIST-ALL ONLY - NO SEARCH YET.            *
002900*     02/03/88  RSK  ADDED GET-BY-SKU AND THE DUPLICATE-SKU    *
003000*                    CHECK ON ADD (WAS SILENTLY OVERWRITING).  *
003100*     11/21/89  TFH  ADDED SEARCH-PRODUCTS.  BORROWED THE      *
003200*                    SUBSTRING SCAN FROM THE OLD NAME-LOOKUP   *
003300*                    LAB EXERCISE INSTEAD OF WRITING A NEW ONE.*
003400*     04/09/91  RSK  PRICE AND STOCK VALIDATION ADDED PER      *
003500*                    INVENTORY COMMITTEE REQUEST - NEGATIVE    *
003600*                    STOCK WAS CRASHING THE REORDER REPORT.    *
003700*     09/30/91  RSK  CALL TO IMSSORT ADDED SO LIST-ALL AND     *
003800*                    SEARCH COME BACK IN NAME ORDER INSTEAD    *
003900*                    OF ID ORDER.                              *
004000*     08/14/95  DLM  FIXED: DUPLICATE-SKU CHECK WAS COMPARING  *
004100*                    TRAILING-SPACE-PADDED SKUS AGAINST AN     *
004200*                    UNPADDED INPUT AREA - NEVER MATCHED.      *
004300*     11/09/98  DLM  Y2K REVIEW - TIMESTAMPS BUILT WITH A      *
004400*                    CENTURY WINDOW (< 50 = 20XX) IN           *
004500*                    2035-BUILD-TIMESTAMP.  VERIFIED AGAINST   *
004600*                    TEST DATES IN 1999 AND 2000.              *
004700*     05/20/02  JQP  MOVED THE AUDIT CALL INTO 2050 SO A       *
004800*                    FAILED WRITE CANNOT LOG A PHANTOM ADD.    *
004900*     03/11/05  JQP  RESULT TABLE SIZE RAISED FROM 200 TO 500  *
005000*                    ROWS - CATALOG GREW PAST THE OLD LIMIT.   *
005100***************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-370.
005600 OBJECT-COMPUTER. IBM-370.
005700 SPECIAL-NAMES.
005800     UPSI-0 ON STATUS IS SW-PROD-DEBUG-ON
005900            OFF STATUS IS SW-PROD-DEBUG-OFF.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT PRODUCT-MASTER ASSIGN TO PRODMSTR
006400         ORGANIZATION IS INDEXED
006500         ACCESS MODE IS DYNAMIC
006600         RECORD KEY IS PROD-ID
006700         ALTERNATE RECORD KEY IS PROD-SKU
006800         FILE STATUS IS WS-PRODMSTR-STATUS.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200
007300 FD  PRODUCT-MASTER
007400     LABEL RECORDS ARE STANDARD.
007500 COPY IMSPMR.
007600
007700 WORKING-STORAGE SECTION.
007800 COPY IMSCFG.
007900 COPY IMSPRML.
008000
008100 01  WS-FILE-STATUS-GROUP.
008200     05  WS-PRODMSTR-STATUS          PIC X(02) VALUE SPACES.
008300         88  WS-PRODMSTR-OK              VALUE '00'.
008400         88  WS-PRODMSTR-EOF             VALUE '10'.
008500         88  WS-PRODMSTR-NEW             VALUE '35' '05'.
008550     05  FILLER                      PIC X(02).
008600
008700 01  WS-SWITCHES.
008800     05  WS-FILE-OPEN-SW             PIC X(01) VALUE 'N'.
008900         88  WS-FILE-IS-OPEN             VALUE 'Y'.
009000     05  WS-MATCH-SW                 PIC X(01) VALUE 'N'.
009100         88  WS-MATCH-FOUND              VALUE 'Y'.
009150     05  FILLER                      PIC X(02).
009200
009300*--- DIAGNOSTIC REDEFINE - LETS US DISPLAY A FILE-STATUS OR
009400*--- RETURN-CODE PAIR AS A SIGNED NUMBER IN AN ABEND DUMP LINE
009500*--- WITHOUT A SEPARATE NUMERIC WORK FIELD.  SAME TRICK SAM1
009600*--- USES FOR ITS FAULT-INJECTION SWITCH.
009700 01  WS-DIAG-AREA.
009800     05  WS-DIAG-CODE                PIC X(02) VALUE SPACES.
009900     05  WS-DIAG-CODE-R REDEFINES WS-DIAG-CODE
010000                                     PIC S9(03) COMP-3.
010050     05  FILLER                      PIC X(02).
010100
010200 01  WS-WORK-VARIABLES.
010300     05  WS-NEXT-PROD-ID             PIC S9(07) COMP-3
010400                                      VALUE +1.
010410     05  WS-NEXT-PROD-ID-R REDEFINES WS-NEXT-PROD-ID
010420                                     PIC X(04).
010500     05  WS-TABLE-COUNT              PIC S9(04) COMP
010600                                      VALUE +0.
010700     05  WS-SUB-1                    PIC S9(04) COMP
010800                                      VALUE +0.
010900     05  WS-FOUND-IDX                PIC S9(04) COMP
011000                                      VALUE +0.
011050     05  FILLER                      PIC X(02).
011100
011200 01  WS-SYSTEM-DATE-TIME.
011300     05  WS-CURR-DATE-6.
011400         10  WS-CURR-YY              PIC 9(02).
011500         10  WS-CURR-MM              PIC 9(02).
011600         10  WS-CURR-DD              PIC 9(02).
011700     05  WS-CURR-TIME-8.
011800         10  WS-CURR-HH              PIC 9(02).
011900         10  WS-CURR-MIN             PIC 9(02).
012000         10  WS-CURR-SS              PIC 9(02).
012100         10  WS-CURR-HS              PIC 9(02).
012200     05  WS-CURR-CENTURY             PIC 9(02).
012250     05  FILLER                      PIC X(02).
012300 01  WS-TIMESTAMP-BUILD.
012400     05  WS-TS-YYYY                  PIC 9(04).
012500     05  FILLER                      PIC X(01) VALUE '-'.
012600     05  WS-TS-MM                    PIC 9(02).
012700     05  FILLER                      PIC X(01) VALUE '-'.
012800     05  WS-TS-DD                    PIC 9(02).
012900     05  FILLER                      PIC X(01) VALUE SPACE.
013000     05  WS-TS-HH                    PIC 9(02).
013100     05  FILLER                      PIC X(01) VALUE ':'.
013200     05  WS-TS-MIN                   PIC 9(02).
013300     05  FILLER                      PIC X(01) VALUE ':'.
013400     05  WS-TS-SS                    PIC 9(02).
013500 01  WS-TIMESTAMP-OUT                PIC X(19).
013510 01  WS-TIMESTAMP-OUT-R REDEFINES WS-TIMESTAMP-OUT.
013520     05  WS-TSOUT-DATE-PART          PIC X(10).
013530     05  FILLER                      PIC X(01).
013540     05  WS-TSOUT-TIME-PART          PIC X(08).
013600
013700 01  WS-TRIM-WORK.
013800     05  WS-TRIM-FIELD               PIC X(40).
013900     05  WS-TRIM-LEN                 PIC S9(04) COMP.
014000     05  WS-TERM-FIELD               PIC X(40).
014100     05  WS-TERM-LEN                 PIC S9(04) COMP.
014200     05  WS-SCAN-POS                 PIC S9(04) COMP.
014300     05  WS-LAST-POS                 PIC S9(04) COMP.
014350     05  FILLER                      PIC X(02).
014400
014500 01  WS-DETAIL-BUILD.
014600     05  WS-NAME-HOLD                PIC X(30).
014700     05  WS-NAME-LEN                 PIC S9(04) COMP.
014800     05  WS-SKU-HOLD                 PIC X(12).
014900     05  WS-SKU-LEN                  PIC S9(04) COMP.
015000     05  WS-DETAIL-TEXT              PIC X(60).
015050     05  FILLER                      PIC X(02).
015100
015200*--- IN-MEMORY COPY OF THE PRODUCT MASTER - LOADED ONCE ON
015300*--- OPEN, KEPT CURRENT AS ADDS COME IN.  SAME SHAPE AS
015400*--- PCP-RESULT-TABLE IN IMSPRMP SO ROWS COPY ACROSS ONE AT A
015500*--- TIME WITHOUT REPACKING.
015600 01  WS-PRODUCT-TABLE.
015700     05  WS-PROD-ENTRY OCCURS 0 TO 500 TIMES
015800             DEPENDING ON WS-TABLE-COUNT.
015900         10  WS-PROD-ID-T            PIC 9(06).
016000         10  WS-PROD-SKU-T           PIC X(12).
016100         10  WS-PROD-NAME-T          PIC X(30).
016200         10  WS-PROD-PRICE-T         PIC S9(07)V99 COMP-3.
016300         10  WS-PROD-CATEGORY-T      PIC X(20).
016400         10  WS-PROD-STOCK-T         PIC S9(07).
016500         10  WS-PROD-DESC-T          PIC X(40).
016600         10  WS-PROD-CREATED-T       PIC X(19).
016700         10  WS-PROD-UPDATED-T       PIC X(19).
016750     05  FILLER                      PIC X(02).
016800
016900 LINKAGE SECTION.
017000 COPY IMSPRMP.
017100
017200 PROCEDURE DIVISION USING PRODUCT-CALL-PARMS.
017300
017400 0000-MAIN-CONTROL.
017500     MOVE +0 TO PCP-RETURN-CODE.
017600     MOVE SPACES TO PCP-MESSAGE.
017700     EVALUATE TRUE
017800         WHEN PCP-FN-OPEN
017900             PERFORM 1000-OPEN-PRODUCT-FILE THRU 1000-EXIT
018000         WHEN PCP-FN-ADD
018100             PERFORM 2000-ADD-PRODUCT THRU 2000-EXIT
018200         WHEN PCP-FN-GET-ID
018300             PERFORM 3000-GET-BY-ID THRU 3000-EXIT
018400         WHEN PCP-FN-GET-SKU
018500             PERFORM 3100-GET-BY-SKU THRU 3100-EXIT
018600         WHEN PCP-FN-LIST-ALL
018700             PERFORM 4000-LIST-ALL-PRODUCTS THRU 4000-EXIT
018800         WHEN PCP-FN-SEARCH
018900             PERFORM 4500-SEARCH-PRODUCTS THRU 4500-EXIT
019000         WHEN PCP-FN-CLOSE
019100             PERFORM 9000-CLOSE-PRODUCT-FILE THRU 9000-EXIT
019200         WHEN OTHER
019300             MOVE +99 TO PCP-RETURN-CODE
019400             MOVE 'IMSPROD - UNKNOWN FUNCTION CODE'
019500                 TO PCP-MESSAGE
019600     END-EVALUATE.
019700     GOBACK.
019800
019900***************************************************************
020000*    1000 SERIES - OPEN / LOAD                                *
020100***************************************************************
020200 1000-OPEN-PRODUCT-FILE.
020300     IF WS-FILE-IS-OPEN
020400         GO TO 1000-EXIT
020500     END-IF.
020600     OPEN I-O PRODUCT-MASTER.
020700     IF WS-PRODMSTR-NEW
020800         OPEN OUTPUT PRODUCT-MASTER
020900         CLOSE PRODUCT-MASTER
021000         OPEN I-O PRODUCT-MASTER
021100     END-IF.
021200     IF NOT WS-PRODMSTR-OK
021300         MOVE +99 TO PCP-RETURN-CODE
021400         MOVE 'IMSPROD - PRODUCT MASTER OPEN FAILED'
021500             TO PCP-MESSAGE
021600         GO TO 1000-EXIT
021700     END-IF.
021800     MOVE 'Y' TO WS-FILE-OPEN-SW.
021900     PERFORM 1010-LOAD-PRODUCT-TABLE THRU 1010-EXIT.
022000 1000-EXIT.
022100     EXIT.
022200
022300 1010-LOAD-PRODUCT-TABLE.
022400     MOVE 0 TO WS-TABLE-COUNT.
022500     MOVE +1 TO WS-NEXT-PROD-ID.
022600     PERFORM 1020-READ-ONE-PRODUCT THRU 1020-EXIT
022700             UNTIL WS-PRODMSTR-EOF.
022800 1010-EXIT.
022900     EXIT.
023000
023100 1020-READ-ONE-PRODUCT.
023200     READ PRODUCT-MASTER NEXT RECORD.
023300     IF WS-PRODMSTR-OK
023400         ADD 1 TO WS-TABLE-COUNT
023500         PERFORM 1030-COPY-TO-TABLE THRU 1030-EXIT
023600         IF PROD-ID NOT LESS THAN WS-NEXT-PROD-ID
023700             COMPUTE WS-NEXT-PROD-ID = PROD-ID + 1
023800         END-IF
023900     END-IF.
024000 1020-EXIT.
024100     EXIT.
024200
024300 1030-COPY-TO-TABLE.
024400     MOVE PROD-ID       TO WS-PROD-ID-T(WS-TABLE-COUNT).
024500     MOVE PROD-SKU      TO WS-PROD-SKU-T(WS-TABLE-COUNT).
024600     MOVE PROD-NAME     TO WS-PROD-NAME-T(WS-TABLE-COUNT).
024700     MOVE PROD-PRICE    TO WS-PROD-PRICE-T(WS-TABLE-COUNT).
024800     MOVE PROD-CATEGORY TO WS-PROD-CATEGORY-T(WS-TABLE-COUNT).
024900     MOVE PROD-STOCK    TO WS-PROD-STOCK-T(WS-TABLE-COUNT).
025000     MOVE PROD-DESC     TO WS-PROD-DESC-T(WS-TABLE-COUNT).
025100     MOVE PROD-CREATED  TO WS-PROD-CREATED-T(WS-TABLE-COUNT).
025200     MOVE PROD-UPDATED  TO WS-PROD-UPDATED-T(WS-TABLE-COUNT).
025300 1030-EXIT.
025400     EXIT.
025500
025600***************************************************************
025700*    2000 SERIES - ADD PRODUCT                                *
025800***************************************************************
025900 2000-ADD-PRODUCT.
026000     MOVE 'N' TO WS-MATCH-SW.
026100     PERFORM 2010-CHECK-DUPLICATE-SKU THRU 2010-EXIT
026200             VARYING WS-SUB-1 FROM 1 BY 1
026300             UNTIL WS-SUB-1 > WS-TABLE-COUNT
026400                OR WS-MATCH-FOUND.
026500     IF WS-MATCH-FOUND
026600         MOVE +4 TO PCP-RETURN-CODE
026700         MOVE 'Duplicate SKU - product not added'
026800             TO PCP-MESSAGE
026900         GO TO 2000-EXIT
027000     END-IF.
027100     IF PCP-IN-PRICE < 0                                            CL*04
027200         MOVE +12 TO PCP-RETURN-CODE
027300         MOVE 'Price cannot be negative' TO PCP-MESSAGE
027400         GO TO 2000-EXIT
027500     END-IF.
027600     IF PCP-IN-STOCK < 0
027700         MOVE +16 TO PCP-RETURN-CODE
027800         MOVE 'Stock cannot be negative' TO PCP-MESSAGE
027900         GO TO 2000-EXIT
028000     END-IF.
028100     PERFORM 2035-BUILD-TIMESTAMP THRU 2035-EXIT.
028200     PERFORM 2040-WRITE-NEW-PRODUCT THRU 2040-EXIT.
028300     IF PCP-OK
028400         PERFORM 2050-APPEND-ADD-LOG-ENTRY THRU 2050-EXIT
028500     END-IF.
028600 2000-EXIT.
028700     EXIT.
028800
028900 2010-CHECK-DUPLICATE-SKU.                                          CL*02
029000     IF WS-PROD-SKU-T(WS-SUB-1) = PCP-IN-SKU
029100         MOVE 'Y' TO WS-MATCH-SW
029200     END-IF.
029300 2010-EXIT.
029400     EXIT.
029500
029600 2035-BUILD-TIMESTAMP.
029700     ACCEPT WS-CURR-DATE-6 FROM DATE.
029800     ACCEPT WS-CURR-TIME-8 FROM TIME.
029900     IF WS-CURR-YY < 50
030000         MOVE 20 TO WS-CURR-CENTURY
030100     ELSE
030200         MOVE 19 TO WS-CURR-CENTURY
030300     END-IF.
030400     COMPUTE WS-TS-YYYY = WS-CURR-CENTURY * 100 + WS-CURR-YY.
030500     MOVE WS-CURR-MM  TO WS-TS-MM.
030600     MOVE WS-CURR-DD  TO WS-TS-DD.
030700     MOVE WS-CURR-HH  TO WS-TS-HH.
030800     MOVE WS-CURR-MIN TO WS-TS-MIN.
030900     MOVE WS-CURR-SS  TO WS-TS-SS.
031000     MOVE WS-TIMESTAMP-BUILD TO WS-TIMESTAMP-OUT.
031100 2035-EXIT.
031200     EXIT.
031300
031400 2040-WRITE-NEW-PRODUCT.
031500     MOVE PCP-IN-SKU      TO PROD-SKU.
031600     MOVE PCP-IN-NAME     TO PROD-NAME.
031700     MOVE PCP-IN-PRICE    TO PROD-PRICE.
031800     MOVE PCP-IN-CATEGORY TO PROD-CATEGORY.
031900     MOVE PCP-IN-STOCK    TO PROD-STOCK.
032000     MOVE PCP-IN-DESC     TO PROD-DESC.
032100     MOVE WS-NEXT-PROD-ID TO PROD-ID.
032200     MOVE WS-TIMESTAMP-OUT TO PROD-CREATED.
032300     MOVE WS-TIMESTAMP-OUT TO PROD-UPDATED.
032400     WRITE PRODUCT-MASTER-RECORD
032500         INVALID KEY
032600             MOVE +99 TO PCP-RETURN-CODE
032700             MOVE 'IMSPROD - DUPLICATE KEY ON WRITE'
032800                 TO PCP-MESSAGE.
032900     IF PCP-RETURN-CODE = +99
032910         DISPLAY 'IMSPROD - NEXT-ID BYTES AT FAULT = '
032920             WS-NEXT-PROD-ID-R
033000         GO TO 2040-EXIT
033100     END-IF.
033200     ADD 1 TO WS-TABLE-COUNT.
033300     PERFORM 1030-COPY-TO-TABLE THRU 1030-EXIT.
033400     MOVE WS-NEXT-PROD-ID TO PCP-NEW-PROD-ID.
033410     IF SW-PROD-DEBUG-ON
033420         DISPLAY 'IMSPROD - WROTE ID ' PCP-NEW-PROD-ID
033430             ' ON ' WS-TSOUT-DATE-PART ' AT ' WS-TSOUT-TIME-PART
033440     END-IF.
033500     ADD 1 TO WS-NEXT-PROD-ID.
033600 2040-EXIT.
033700     EXIT.
033800
033900 2050-APPEND-ADD-LOG-ENTRY.                                         CL*07
034000     MOVE PCP-IN-NAME TO WS-NAME-HOLD.
034100     MOVE PCP-IN-NAME TO WS-TRIM-FIELD.
034200     PERFORM 8100-TRIM-FIELD-LEN THRU 8100-EXIT.
034300     MOVE WS-TRIM-LEN TO WS-NAME-LEN.
034400     IF WS-NAME-LEN = 0
034500         MOVE 1 TO WS-NAME-LEN
034600     END-IF.
034700     MOVE PCP-IN-SKU TO WS-SKU-HOLD.
034800     MOVE PCP-IN-SKU TO WS-TRIM-FIELD.
034900     PERFORM 8100-TRIM-FIELD-LEN THRU 8100-EXIT.
035000     MOVE WS-TRIM-LEN TO WS-SKU-LEN.
035100     IF WS-SKU-LEN = 0
035200         MOVE 1 TO WS-SKU-LEN
035300     END-IF.
035400     MOVE SPACES TO WS-DETAIL-TEXT.
035500     STRING 'Added product: '        DELIMITED BY SIZE
035600            WS-NAME-HOLD(1:WS-NAME-LEN) DELIMITED BY SIZE
035700            ' (SKU: '                 DELIMITED BY SIZE
035800            WS-SKU-HOLD(1:WS-SKU-LEN)   DELIMITED BY SIZE
035900            ')'                       DELIMITED BY SIZE
036000         INTO WS-DETAIL-TEXT.
036100     MOVE 'APPD'          TO LCP-FUNCTION.
036200     MOVE PCP-ACTING-USER TO LCP-USER.
036300     MOVE 'ADD_PRODUCT'   TO LCP-ACTION.
036400     MOVE WS-DETAIL-TEXT  TO LCP-DETAILS.
036500     CALL 'IMSLOGR' USING LOGGER-CALL-PARMS.
036600 2050-EXIT.
036700     EXIT.
036800
036900***************************************************************
037000*    3000 SERIES - GET BY ID / GET BY SKU                     *
037100***************************************************************
037200 3000-GET-BY-ID.
037300     MOVE 0 TO PCP-RESULT-COUNT.
037400     MOVE 'N' TO WS-MATCH-SW.
037500     MOVE 0 TO WS-FOUND-IDX.
037600     PERFORM 3010-SEARCH-TABLE-BY-ID THRU 3010-EXIT
037700             VARYING WS-SUB-1 FROM 1 BY 1
037800             UNTIL WS-SUB-1 > WS-TABLE-COUNT
037900                OR WS-MATCH-FOUND.
038000     IF WS-MATCH-FOUND
038100         MOVE 1 TO PCP-RESULT-COUNT
038200         PERFORM 3020-COPY-FOUND-ROW THRU 3020-EXIT
038300     ELSE
038400         MOVE +8 TO PCP-RETURN-CODE
038500         MOVE 'Product not found' TO PCP-MESSAGE
038600     END-IF.
038700 3000-EXIT.
038800     EXIT.
038900
039000 3010-SEARCH-TABLE-BY-ID.
039100     IF WS-PROD-ID-T(WS-SUB-1) = PCP-LOOKUP-ID
039200         MOVE 'Y' TO WS-MATCH-SW
039300         MOVE WS-SUB-1 TO WS-FOUND-IDX
039400     END-IF.
039500 3010-EXIT.
039600     EXIT.
039700
039800 3020-COPY-FOUND-ROW.
039900     MOVE WS-PROD-ID-T(WS-FOUND-IDX)
040000         TO PCP-RES-PROD-ID(1).
040100     MOVE WS-PROD-SKU-T(WS-FOUND-IDX)
040200         TO PCP-RES-PROD-SKU(1).
040300     MOVE WS-PROD-NAME-T(WS-FOUND-IDX)
040400         TO PCP-RES-PROD-NAME(1).
040500     MOVE WS-PROD-PRICE-T(WS-FOUND-IDX)
040600         TO PCP-RES-PROD-PRICE(1).
040700     MOVE WS-PROD-CATEGORY-T(WS-FOUND-IDX)
040800         TO PCP-RES-PROD-CATEGORY(1).
040900     MOVE WS-PROD-STOCK-T(WS-FOUND-IDX)
041000         TO PCP-RES-PROD-STOCK(1).
041100     MOVE WS-PROD-DESC-T(WS-FOUND-IDX)
041200         TO PCP-RES-PROD-DESC(1).
041300     MOVE WS-PROD-CREATED-T(WS-FOUND-IDX)
041400         TO PCP-RES-PROD-CREATED(1).
041500     MOVE WS-PROD-UPDATED-T(WS-FOUND-IDX)
041600         TO PCP-RES-PROD-UPDATED(1).
041700 3020-EXIT.
041800     EXIT.
041900
042000 3100-GET-BY-SKU.
042100     MOVE 0 TO PCP-RESULT-COUNT.
042200     MOVE 'N' TO WS-MATCH-SW.
042300     MOVE 0 TO WS-FOUND-IDX.
042400     PERFORM 3110-SEARCH-TABLE-BY-SKU THRU 3110-EXIT
042500             VARYING WS-SUB-1 FROM 1 BY 1
042600             UNTIL WS-SUB-1 > WS-TABLE-COUNT
042700                OR WS-MATCH-FOUND.
042800     IF WS-MATCH-FOUND
042900         MOVE 1 TO PCP-RESULT-COUNT
043000         PERFORM 3020-COPY-FOUND-ROW THRU 3020-EXIT
043100     ELSE
043200         MOVE +8 TO PCP-RETURN-CODE
043300         MOVE 'Product not found' TO PCP-MESSAGE
043400     END-IF.
043500 3100-EXIT.
043600     EXIT.
043700
043800 3110-SEARCH-TABLE-BY-SKU.
043900     IF WS-PROD-SKU-T(WS-SUB-1) = PCP-LOOKUP-SKU
044000         MOVE 'Y' TO WS-MATCH-SW
044100         MOVE WS-SUB-1 TO WS-FOUND-IDX
044200     END-IF.
044300 3110-EXIT.
044400     EXIT.
044500
044600***************************************************************
044700*    4000 SERIES - LIST ALL / SEARCH                          *
044800***************************************************************
044900 4000-LIST-ALL-PRODUCTS.
045000     MOVE 0 TO PCP-RESULT-COUNT.
045100     PERFORM 4010-COPY-ALL-TO-RESULT THRU 4010-EXIT
045200             VARYING WS-SUB-1 FROM 1 BY 1
045300             UNTIL WS-SUB-1 > WS-TABLE-COUNT.
045400     IF PCP-RESULT-COUNT > 0
045500         CALL 'IMSSORT' USING PCP-RESULT-COUNT,                     CL*05
045600                               PCP-RESULT-TABLE
045700     END-IF.
045800 4000-EXIT.
045900     EXIT.
046000
046100 4010-COPY-ALL-TO-RESULT.
046200     ADD 1 TO PCP-RESULT-COUNT.
046300     MOVE WS-PROD-ID-T(WS-SUB-1)
046400         TO PCP-RES-PROD-ID(PCP-RESULT-COUNT).
046500     MOVE WS-PROD-SKU-T(WS-SUB-1)
046600         TO PCP-RES-PROD-SKU(PCP-RESULT-COUNT).
046700     MOVE WS-PROD-NAME-T(WS-SUB-1)
046800         TO PCP-RES-PROD-NAME(PCP-RESULT-COUNT).
046900     MOVE WS-PROD-PRICE-T(WS-SUB-1)
047000         TO PCP-RES-PROD-PRICE(PCP-RESULT-COUNT).
047100     MOVE WS-PROD-CATEGORY-T(WS-SUB-1)
047200         TO PCP-RES-PROD-CATEGORY(PCP-RESULT-COUNT).
047300     MOVE WS-PROD-STOCK-T(WS-SUB-1)
047400         TO PCP-RES-PROD-STOCK(PCP-RESULT-COUNT).
047500     MOVE WS-PROD-DESC-T(WS-SUB-1)
047600         TO PCP-RES-PROD-DESC(PCP-RESULT-COUNT).
047700     MOVE WS-PROD-CREATED-T(WS-SUB-1)
047800         TO PCP-RES-PROD-CREATED(PCP-RESULT-COUNT).
047900     MOVE WS-PROD-UPDATED-T(WS-SUB-1)
048000         TO PCP-RES-PROD-UPDATED(PCP-RESULT-COUNT).
048100 4010-EXIT.
048200     EXIT.
048300
048400 4500-SEARCH-PRODUCTS.                                              CL*03
048500     MOVE 0 TO PCP-RESULT-COUNT.
048600     MOVE PCP-SEARCH-TERM TO WS-TERM-FIELD.
048700     PERFORM 8200-TRIM-TERM-LEN THRU 8200-EXIT.
048800     PERFORM 4520-CHECK-ONE-PRODUCT THRU 4520-EXIT
048900             VARYING WS-SUB-1 FROM 1 BY 1
049000             UNTIL WS-SUB-1 > WS-TABLE-COUNT.
049100     IF PCP-RESULT-COUNT > 0
049200         CALL 'IMSSORT' USING PCP-RESULT-COUNT,                     CL*05
049300                               PCP-RESULT-TABLE
049400     END-IF.
049500 4500-EXIT.
049600     EXIT.
049700
049800 4520-CHECK-ONE-PRODUCT.
049900     MOVE 'N' TO WS-MATCH-SW.
050000     MOVE WS-PROD-NAME-T(WS-SUB-1) TO WS-TRIM-FIELD.
050100     PERFORM 8100-TRIM-FIELD-LEN THRU 8100-EXIT.
050200     PERFORM 8300-CONTAINS-CHECK THRU 8300-EXIT.
050300     IF NOT WS-MATCH-FOUND
050400         MOVE WS-PROD-SKU-T(WS-SUB-1) TO WS-TRIM-FIELD
050500         PERFORM 8100-TRIM-FIELD-LEN THRU 8100-EXIT
050600         PERFORM 8300-CONTAINS-CHECK THRU 8300-EXIT
050700     END-IF.
050800     IF NOT WS-MATCH-FOUND
050900         MOVE WS-PROD-CATEGORY-T(WS-SUB-1) TO WS-TRIM-FIELD
051000         PERFORM 8100-TRIM-FIELD-LEN THRU 8100-EXIT
051100         PERFORM 8300-CONTAINS-CHECK THRU 8300-EXIT
051200     END-IF.
051300     IF WS-MATCH-FOUND
051400         PERFORM 4010-COPY-ALL-TO-RESULT THRU 4010-EXIT
051500     END-IF.
051600 4520-EXIT.
051700     EXIT.
051800
051900***************************************************************
052000*    8000 SERIES - SUBSTRING SCAN UTILITIES                   *
052100*    (WORK ON WS-TRIM-FIELD/WS-TRIM-LEN AND WS-TERM-FIELD/     *
052200*    WS-TERM-LEN - NOT PARAMETERIZED, CALLER LOADS THE WORK    *
052300*    FIELDS BEFORE EACH PERFORM.)                              *
052400***************************************************************
052500 8100-TRIM-FIELD-LEN.
052600     PERFORM 8110-BACK-SCAN THRU 8110-EXIT
052700             VARYING WS-TRIM-LEN FROM 40 BY -1
052800             UNTIL WS-TRIM-LEN = 0
052900                OR WS-TRIM-FIELD(WS-TRIM-LEN:1) NOT = SPACE.
053000 8100-EXIT.
053100     EXIT.
053200
053300 8110-BACK-SCAN.
053400     CONTINUE.
053500 8110-EXIT.
053600     EXIT.
053700
053800 8200-TRIM-TERM-LEN.
053900     PERFORM 8210-BACK-SCAN THRU 8210-EXIT
054000             VARYING WS-TERM-LEN FROM 40 BY -1
054100             UNTIL WS-TERM-LEN = 0
054200                OR WS-TERM-FIELD(WS-TERM-LEN:1) NOT = SPACE.
054300 8200-EXIT.
054400     EXIT.
054500
054600 8210-BACK-SCAN.
054700     CONTINUE.
054800 8210-EXIT.
054900     EXIT.
055000
055100 8300-CONTAINS-CHECK.
055200     MOVE 'N' TO WS-MATCH-SW.
055300     IF WS-TERM-LEN = 0
055400         MOVE 'Y' TO WS-MATCH-SW
055500         GO TO 8300-EXIT
055600     END-IF.
055700     IF WS-TERM-LEN > WS-TRIM-LEN
055800         GO TO 8300-EXIT
055900     END-IF.
056000     COMPUTE WS-LAST-POS = WS-TRIM-LEN - WS-TERM-LEN + 1.
056100     PERFORM 8310-TRY-POSITION THRU 8310-EXIT
056200             VARYING WS-SCAN-POS FROM 1 BY 1
056300             UNTIL WS-SCAN-POS > WS-LAST-POS
056400                OR WS-MATCH-FOUND.
056500 8300-EXIT.
056600     EXIT.
056700
056800 8310-TRY-POSITION.
056900     IF WS-TRIM-FIELD(WS-SCAN-POS:WS-TERM-LEN) =
057000        WS-TERM-FIELD(1:WS-TERM-LEN)
057100         MOVE 'Y' TO WS-MATCH-SW
057200     END-IF.
057300 8310-EXIT.
057400     EXIT.
057500
057600***************************************************************
057700*    9000 SERIES - CLOSE                                      *
057800***************************************************************
057900 9000-CLOSE-PRODUCT-FILE.
058000     IF WS-FILE-IS-OPEN
058100         CLOSE PRODUCT-MASTER
058200         MOVE 'N' TO WS-FILE-OPEN-SW
058300     END-IF.
058400 9000-EXIT.
058500     EXIT.
