000100***************************************************************
000200*    COPY MEMBER  = IMSALR                                    *
000300*                                                              *
000400*    DESCRIPTIVE NAME = INVENTORY MANAGEMENT SYSTEM -          *
000500*                       AUDIT LOG RECORD                       *
000600*                                                              *
000700*    FUNCTION = ONE AUDIT-LOG RECORD.  APPEND-ONLY, KEYED BY   *
000800*               LOG-ID.  USED AS THE FD RECORD IN IMSLOGR.     *
000900*                                                              *
001000*    CHANGE LOG -                                              *
001100*      1987-06-12  RSK  ORIGINAL LAYOUT.                       *
001200*      1991-09-30  RSK  ADDED LOG-TIMESTAMP-R REDEFINES SO     *
001300*                       5000-PRINT-AUDIT-REPORT CAN COMPARE    *
001400*                       JUST THE DATE PORTION ON A FUTURE      *
001500*                       DAILY-CUTOFF ENHANCEMENT (NOT USED     *
001600*                       YET - SEE REQUEST LOG S-2290).         *
001700***************************************************************
001800 01  AUDIT-LOG-RECORD.
001900     05  LOG-ID                      PIC 9(06).
002000     05  LOG-USER                    PIC X(20).
002100     05  LOG-TIMESTAMP               PIC X(19).
002200     05  LOG-TIMESTAMP-R REDEFINES LOG-TIMESTAMP.
002300         10  LOG-TS-DATE             PIC X(10).
002400         10  FILLER                  PIC X(01).
002500         10  LOG-TS-TIME             PIC X(08).
002600     05  LOG-ACTION                  PIC X(20).
002700     05  LOG-DETAILS                 PIC X(60).
002800     05  FILLER                      PIC X(05).
